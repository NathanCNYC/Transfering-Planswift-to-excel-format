000100******************************************************************
000200* FECHA       : 14/03/1996                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : DESGLOSE MECANICO (TAKEOFF HVAC)                 *
000500* PROGRAMA    : DM1ING1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRIMER PASO DEL PROCESO DE DESGLOSE MECANICO.    *
000800*             : LEE EL EXPORT CRUDO DE TOMA DE MEDIDAS, RECORTA  *
000900*             : O RELLENA A 9 CAMPOS, APLICA VALORES POR DEFECTO *
001000*             : A LOS CAMPOS VACIOS, DESCARTA LINEAS DE METADATO *
001100*             : (PRIMER CAMPO EN FORMATO FECHA) Y REGISTROS SIN  *
001200*             : NOMBRE, Y ESCRIBE EL ARCHIVO DE ENTRADA CRUDA YA *
001300*             : NORMALIZADA QUE CONSUME DM1REF1.                 *
001400* ARCHIVOS    : DMTOMA=E (CRUDO), DMLIMP=A (NORMALIZADO)         *
001500* ACCION (ES) : BATCH UNICO, UNA CORRIDA POR ARCHIVO DE ENTRADA  *
001600* INSTALADO   : 22/03/1996                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    DM1ING1.
002000 AUTHOR.                        ERICK RAMIREZ.
002100 INSTALLATION.                  TERMOMECANICA DEL VALLE, S.A.
002200 DATE-WRITTEN.                  14/03/1996.
002300 DATE-COMPILED.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                    H I S T O R I A L   D E   C A M B I O S     *
002700*   FECHA      PROGR  TICKET      DESCRIPCION                    *
002800*   ---------  -----  ----------  ---------------------------   *
002900*   14/03/1996 PEDR   CR-01103    VERSION ORIGINAL DEL INGRESO.  *CR01103
003000*   02/09/1996 EEDR   CR-01188    SE AMPLIA NOMBRE A 60 BYTES,   *CR01188
003100*                                 SE DOCUMENTA DEFAULT DE "-".   *
003200*   19/01/1998 PEDR   CR-01402    SE AGREGA CHEQUEO DE LINEAS DE *CR01402
003300*                                 METADATO (PRIMER CAMPO FECHA). *
003400*   11/11/1998 JMRD   CR-01560    AJUSTE Y2K: EL CHEQUEO DE      *CR01560
003500*                                 FECHA AHORA EXIGE ANIO DE 4    *
003600*                                 POSICIONES, SE QUITA SUPUESTO  *
003700*                                 DE SIGLO 19 IMPLICITO.         *
003800*   23/06/1999 PEDR   CR-01611    SE AGREGAN CONTADORES DE       *CR01611
003900*                                 DESCARTE POR NOMBRE Y METADATO *
004000*                                 AL REPORTE DE ESTADISTICAS.    *
004050*   14/02/2001 OGAR   CR-01705    SE AGREGA VALIDACION DE FECHA  *CR01705
004060*                                 DE METADATO PARA ANIO DE 4     *
004070*                                 POSICIONES COMPLETAS (2000+).  *
004080*   22/07/2003 OGAR   CR-01767    SE DIVIDE ESTADISTICAS EN      *CR01767
004085*                                 095/096/097 CON SALTO GO TO    *
004090*                                 CUANDO NO HUBO LINEAS LEIDAS.  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DMTOMA  ASSIGN    TO DMTOMA
004900            ORGANIZATION      IS LINE SEQUENTIAL
005000            FILE STATUS       IS FS-DMTOMA.
005100
005200     SELECT DMLIMP  ASSIGN    TO DMLIMP
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS FS-DMLIMP.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*    ARCHIVO DE TOMA DE MEDIDAS, TAL CUAL LO ENTREGA EL EXPORT,
005900*    UNA LINEA POR REGISTRO CON HASTA 9 CAMPOS SEPARADOS POR
006000*    COMA; LAS LINEAS MAS CORTAS LLEGAN RELLENAS DE ESPACIOS.
006100 FD  DMTOMA.
006200 01  DMTOMA-LINEA                PIC X(250).
006300
006400*    ARCHIVO DE ENTRADA CRUDA YA NORMALIZADA (SALIDA DE DM1ING1,
006500*    ENTRADA DE DM1REF1). ENCABEZADO FIJO SEGUIDO DE UN REGISTRO
006600*    DM-TOMA-REG POR LINEA SOBREVIVIENTE, EN ORDEN DE LLEGADA.
006700 FD  DMLIMP.
006800     COPY DMTOMAR.
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*               C A M P O S    D E    T R A B A J O               *
007300******************************************************************
007400 01  WKS-CAMPOS-DE-TRABAJO.
007500     02  WKS-PROGRAMA            PIC X(08) VALUE "DM1ING1".
007600     02  WKS-LONGITUD-LINEA      PIC 9(03) COMP VALUE ZEROS.
007700     02  WKS-FIN-TOMA            PIC 9(01) VALUE ZEROS.
007800         88  WKS-NO-HAY-MAS-TOMA           VALUE 1.
007900     02  WKS-NOMBRE-VACIO        PIC 9(01) VALUE ZEROS.
008000     02  WKS-ES-METADATO         PIC 9(01) VALUE ZEROS.
008100*
008200*    TABLA DE LOS 9 CAMPOS DE LA LINEA YA PARTIDA POR COMA.
008300     02  WKS-CAMPOS-HALLADOS     PIC 9(02) COMP VALUE ZEROS.
008400     02  WKS-CAMPO-TAB           PIC X(60) OCCURS 9 TIMES.
008500*    VISTA PLANA DE LA TABLA ANTERIOR, USADA PARA DESPLEGAR LA
008600*    LINEA COMPLETA EN UN SOLO DISPLAY CUANDO SE DESCARTA UNA
008700*    LINEA MALFORMADA (VER 090-DESPLEGAR-LINEA-MALA).
008800     02  WKS-CAMPO-TAB-PLANA REDEFINES WKS-CAMPO-TAB
008900                                  PIC X(540).
009000     02  FILLER                  PIC X(04) VALUE SPACES.
009100******************************************************************
009200*        R U T I N A   D E   V A L I D A C I O N   D E  F E C H A *
009300******************************************************************
009400 01  WKS-VALIDACION-FECHA.
009500     02  WKS-LONGITUD-CAMPO1     PIC 9(02) COMP VALUE ZEROS.
009600     02  WKS-PUNTERO-FECHA       PIC 9(02) COMP VALUE ZEROS.
009700     02  WKS-CONTADOR-PARTES     PIC 9(02) COMP VALUE ZEROS.
009800     02  WKS-LON-PARTE           PIC 9(02) COMP VALUE ZEROS.
009900     02  WKS-FEC-PARTE-MES       PIC X(04) VALUE SPACES.
010000     02  WKS-FEC-PARTE-DIA       PIC X(04) VALUE SPACES.
010100     02  WKS-FEC-PARTE-ANIO      PIC X(06) VALUE SPACES.
010200     02  WKS-CAMPO-TEMP          PIC X(06) VALUE SPACES.
010300     02  FILLER                  PIC X(04) VALUE SPACES.
010400*    VISTA QUE ARMA MES+DIA+ANIO COMO UN SOLO TEXTO PARA EL
010500*    DISPLAY DE DIAGNOSTICO CUANDO SE DETECTA UNA METADATO.
010600 01  WKS-FECHA-ARMADA REDEFINES WKS-VALIDACION-FECHA.
010700     02  FILLER                  PIC 9(02) COMP.
010800     02  FILLER                  PIC 9(02) COMP.
010900     02  FILLER                  PIC 9(02) COMP.
011000     02  FILLER                  PIC 9(02) COMP.
011100     02  WKS-FECHA-TEXTO         PIC X(14).
011200     02  FILLER                  PIC X(10).
011300******************************************************************
011400*        C O N T A D O R E S   E S T A D I S T I C A S            *
011500******************************************************************
011600 01  WKS-CONTADORES.
011700     02  WKS-LEIDOS-TOMA         PIC 9(07) COMP VALUE ZEROS.
011800     02  WKS-ESCRITOS-LIMPIO     PIC 9(07) COMP VALUE ZEROS.
011900     02  WKS-DESCARTADOS-METADT  PIC 9(07) COMP VALUE ZEROS.
012000     02  WKS-DESCARTADOS-NOMBRE  PIC 9(07) COMP VALUE ZEROS.
012100     02  WKS-LINEAS-MALFORMADAS  PIC 9(07) COMP VALUE ZEROS.
012200     02  WKS-MASK                PIC ZZZ,ZZ9.
012300     02  FILLER                  PIC X(04) VALUE SPACES.
012400 01  WKS-ENCABEZADO-LIMPIO.
012500     02  FILLER                  PIC X(180) VALUE
012600         "Name, Qty, Units, Square feet, Floor, Manufacturer, La
012700-        "bor, Equipment Total, Counts".
012800*    VISTA QUE AISLA EL ANCHO DE LA PRIMERA COLUMNA DEL
012900*    ENCABEZADO, USADA AL CUADRAR EL REPORTE DE ALINEACION.
013000 01  WKS-ENCABEZADO-COL1 REDEFINES WKS-ENCABEZADO-LIMPIO.
013100     02  WKS-ENC-COL-NOMBRE      PIC X(60).
013200     02  FILLER                  PIC X(120).
013300 01  FS-DMTOMA                   PIC X(02) VALUE "00".
013400 01  FS-DMLIMP                   PIC X(02) VALUE "00".
013500******************************************************************
013600 PROCEDURE DIVISION.
013700 000-MAIN SECTION.
013800     PERFORM 0-INICIO
013900     PERFORM PROCESAR-REGISTRO-TOMA UNTIL WKS-NO-HAY-MAS-TOMA
014000     PERFORM 0-CIERRE
014100     STOP RUN.
014200 000-MAIN-E. EXIT.
014300
014400* APERTURA DE ARCHIVOS Y ESCRITURA DEL ENCABEZADO DE SALIDA
014500 0-INICIO SECTION.
014600     OPEN INPUT  DMTOMA
014700     OPEN OUTPUT DMLIMP
014800
014900     IF FS-DMTOMA NOT = "00" OR FS-DMLIMP NOT = "00"
015000        DISPLAY "***********************************************"
015100        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE DM1ING1         *"
015200        DISPLAY "***********************************************"
015300        DISPLAY "* FILE STATUS DMTOMA : " FS-DMTOMA
015400        DISPLAY "* FILE STATUS DMLIMP : " FS-DMLIMP
015500        DISPLAY "***********************************************"
015600        MOVE 91 TO RETURN-CODE
015700        STOP RUN
015800     END-IF
015900
016000     PERFORM ESCRIBIR-ENCABEZADO.
016100 0-INICIO-E. EXIT.
016200
016300* LEE UNA LINEA CRUDA, LA PARTE EN 9 CAMPOS, APLICA LAS REGLAS
016400* DE DEFECTO, DESCARTE DE METADATO Y DESCARTE POR NOMBRE VACIO.
016500 PROCESAR-REGISTRO-TOMA SECTION.
016600     READ DMTOMA
016700     END-READ
016800
016900     EVALUATE FS-DMTOMA
017000        WHEN "00"
017100             ADD 1 TO WKS-LEIDOS-TOMA
017200             PERFORM 0001-LONGITUD-LINEA
017300                     VARYING WKS-LONGITUD-LINEA FROM 250 BY -1
017400                     UNTIL WKS-LONGITUD-LINEA = 0
017500                        OR DMTOMA-LINEA (WKS-LONGITUD-LINEA:1)
017600                              NOT = SPACE
017700             IF WKS-LONGITUD-LINEA = 0
017800                ADD 1 TO WKS-LINEAS-MALFORMADAS
017900                PERFORM 090-DESPLEGAR-LINEA-MALA
018000             ELSE
018100                PERFORM 001-PARTIR-CAMPOS
018200                IF WKS-CAMPOS-HALLADOS < 8
018300                   PERFORM 091-DESPLEGAR-CAMPOS-POCOS
018400                END-IF
018500                PERFORM 002-VALIDAR-NOMBRE
018600                PERFORM 003-VALIDAR-FECHA-META
018700                PERFORM 004-APLICAR-DEFECTOS
018800                IF WKS-NOMBRE-VACIO = 1
018900                   ADD 1 TO WKS-DESCARTADOS-NOMBRE
019000                ELSE
019100                   IF WKS-ES-METADATO = 1
019200                      ADD 1 TO WKS-DESCARTADOS-METADT
019300                   ELSE
019400                      PERFORM ESCRIBIR-REGISTRO-LIMPIO
019500                   END-IF
019600                END-IF
019700             END-IF
019800        WHEN "10"
019900             MOVE 1 TO WKS-FIN-TOMA
020000        WHEN OTHER
020100             DISPLAY "ERROR LEYENDO DMTOMA, FILE STATUS: "
020200                     FS-DMTOMA
020300             MOVE 91 TO RETURN-CODE
020400             PERFORM 0-CIERRE
020500             STOP RUN
020600     END-EVALUATE.
020700 PROCESAR-REGISTRO-TOMA-E. EXIT.
020800
020900* CUERPO (SIN OPERACION) DEL BARRIDO QUE MIDE CUANTOS BYTES
021000* UTILES TRAJO LA LINEA LEIDA, DESCONTANDO ESPACIOS A LA
021100* DERECHA; TODA LA PRUEBA VIVE EN LA CLAUSULA UNTIL.
021200 0001-LONGITUD-LINEA SECTION.
021300     CONTINUE.
021400 0001-LONGITUD-LINEA-E. EXIT.
021500
021600* PARTE LA LINEA POR COMA, DEJANDO A LO SUMO LOS PRIMEROS 9
021700* CAMPOS; LOS CAMPOS QUE FALTAN QUEDAN EN BLANCO (SE RELLENAN
021800* DESPUES EN 004-APLICAR-DEFECTOS).
021900 001-PARTIR-CAMPOS SECTION.
022000     INITIALIZE WKS-CAMPO-TAB
022100     MOVE ZEROS TO WKS-CAMPOS-HALLADOS
022200     UNSTRING DMTOMA-LINEA (1:WKS-LONGITUD-LINEA)
022300         DELIMITED BY ","
022400         INTO WKS-CAMPO-TAB(1) WKS-CAMPO-TAB(2)
022500              WKS-CAMPO-TAB(3) WKS-CAMPO-TAB(4)
022600              WKS-CAMPO-TAB(5) WKS-CAMPO-TAB(6)
022700              WKS-CAMPO-TAB(7) WKS-CAMPO-TAB(8)
022800              WKS-CAMPO-TAB(9)
022900         TALLYING WKS-CAMPOS-HALLADOS
023000     END-UNSTRING.
023100 001-PARTIR-CAMPOS-E. EXIT.
023200
023300* UN NOMBRE VACIO O TODO ESPACIOS SE DESCARTA; EL DEFECTO "-"
023400* NUNCA LLEGA A VERSE PORQUE ESTOS REGISTROS NO SE ESCRIBEN.
023500 002-VALIDAR-NOMBRE SECTION.
023600     IF WKS-CAMPO-TAB(1) = SPACES
023700        MOVE 1 TO WKS-NOMBRE-VACIO
023800     ELSE
023900        MOVE 0 TO WKS-NOMBRE-VACIO
024000     END-IF.
024100 002-VALIDAR-NOMBRE-E. EXIT.
024200
024300* EL EXPORT A VECES TRAE LINEAS DE METADATO CUYO PRIMER CAMPO
024400* ES UNA FECHA MM/DD/AAAA O M/D/AAAA; ESAS NO SON REGISTROS DE
024500* NEGOCIO Y SE DESCARTAN AQUI.
024600 003-VALIDAR-FECHA-META SECTION.
024700     MOVE 0 TO WKS-ES-METADATO
024800     PERFORM 0031-LONGITUD-CAMPO1
024900             VARYING WKS-LONGITUD-CAMPO1 FROM 60 BY -1
025000             UNTIL WKS-LONGITUD-CAMPO1 = 0
025100                OR WKS-CAMPO-TAB(1) (WKS-LONGITUD-CAMPO1:1)
025200                      NOT = SPACE
025300
025400     IF WKS-LONGITUD-CAMPO1 > 0
025500        INITIALIZE WKS-FEC-PARTE-MES WKS-FEC-PARTE-DIA
025600                   WKS-FEC-PARTE-ANIO
025700        MOVE 1     TO WKS-PUNTERO-FECHA
025800        MOVE ZEROS TO WKS-CONTADOR-PARTES
025900        UNSTRING WKS-CAMPO-TAB(1) (1:WKS-LONGITUD-CAMPO1)
026000            DELIMITED BY "/"
026100            INTO WKS-FEC-PARTE-MES WKS-FEC-PARTE-DIA
026200                 WKS-FEC-PARTE-ANIO
026300            WITH POINTER WKS-PUNTERO-FECHA
026400            TALLYING WKS-CONTADOR-PARTES
026500        END-UNSTRING
026600        IF WKS-CONTADOR-PARTES = 3
026700           AND WKS-PUNTERO-FECHA = WKS-LONGITUD-CAMPO1 + 1
026800           PERFORM 0032-VALIDAR-PARTES-FECHA
026900        END-IF
027000     END-IF.
027100 003-VALIDAR-FECHA-META-E. EXIT.
027200
027300* CUERPO (SIN OPERACION) DEL BARRIDO QUE MIDE CUANTOS BYTES
027400* UTILES TIENE EL PRIMER CAMPO, DESCONTANDO ESPACIOS A LA
027500* DERECHA; TODA LA PRUEBA VIVE EN LA CLAUSULA UNTIL.
027600 0031-LONGITUD-CAMPO1 SECTION.
027700     CONTINUE.
027800 0031-LONGITUD-CAMPO1-E. EXIT.
027900
028000* LAS TRES PARTES DEBEN SER NUMERICAS: MES Y DIA DE 1 O 2
028100* POSICIONES, ANIO DE EXACTAMENTE 4 (REGLA Y2K DE 1998).
028200 0032-VALIDAR-PARTES-FECHA SECTION.
028300     MOVE WKS-FEC-PARTE-MES TO WKS-CAMPO-TEMP
028400     PERFORM 0033-LONGITUD-PARTE
028500             VARYING WKS-LON-PARTE FROM 6 BY -1
028600             UNTIL WKS-LON-PARTE = 0
028700                OR WKS-CAMPO-TEMP (WKS-LON-PARTE:1) NOT = SPACE
028800
028900     IF WKS-LON-PARTE >= 1 AND WKS-LON-PARTE <= 2
029000        AND WKS-CAMPO-TEMP (1:WKS-LON-PARTE) IS NUMERIC
029100
029200        MOVE WKS-FEC-PARTE-DIA TO WKS-CAMPO-TEMP
029300        PERFORM 0033-LONGITUD-PARTE
029400                VARYING WKS-LON-PARTE FROM 6 BY -1
029500                UNTIL WKS-LON-PARTE = 0
029600                   OR WKS-CAMPO-TEMP (WKS-LON-PARTE:1) NOT = SPACE
029700
029800        IF WKS-LON-PARTE >= 1 AND WKS-LON-PARTE <= 2
029900           AND WKS-CAMPO-TEMP (1:WKS-LON-PARTE) IS NUMERIC
030000
030100           MOVE WKS-FEC-PARTE-ANIO TO WKS-CAMPO-TEMP
030200           PERFORM 0033-LONGITUD-PARTE
030300                   VARYING WKS-LON-PARTE FROM 6 BY -1
030400                   UNTIL WKS-LON-PARTE = 0
030500                      OR WKS-CAMPO-TEMP (WKS-LON-PARTE:1)
030600                            NOT = SPACE
030700
030800           IF WKS-LON-PARTE = 4
030900              AND WKS-CAMPO-TEMP (1:4) IS NUMERIC
031000              MOVE 1 TO WKS-ES-METADATO
031100              DISPLAY "LINEA DE METADATO DESCARTADA, FECHA: "
031200                      WKS-FECHA-TEXTO
031300           END-IF
031400        END-IF
031500     END-IF.
031600 0032-VALIDAR-PARTES-FECHA-E. EXIT.
031700
031800* CUERPO (SIN OPERACION) DEL BARRIDO QUE MIDE UNA PARTE DE
031900* FECHA YA MOVIDA A WKS-CAMPO-TEMP.
032000 0033-LONGITUD-PARTE SECTION.
032100     CONTINUE.
032200 0033-LONGITUD-PARTE-E. EXIT.
032300
032400* CAMPOS 2,4,7,8,9 VACIOS SE RELLENAN CON "0"; CAMPOS 1,3,5,6
032500* VACIOS SE RELLENAN CON "-" (AL CAMPO 1 NO LE HACE DIFERENCIA,
032600* PUES SI QUEDO VACIO YA SE MARCO PARA DESCARTE EN 002).
032700 004-APLICAR-DEFECTOS SECTION.
032800     IF WKS-CAMPO-TAB(1) = SPACES
032900        MOVE "-" TO WKS-CAMPO-TAB(1)
033000     END-IF
033100     IF WKS-CAMPO-TAB(2) = SPACES
033200        MOVE "0" TO WKS-CAMPO-TAB(2)
033300     END-IF
033400     IF WKS-CAMPO-TAB(3) = SPACES
033500        MOVE "-" TO WKS-CAMPO-TAB(3)
033600     END-IF
033700     IF WKS-CAMPO-TAB(4) = SPACES
033800        MOVE "0" TO WKS-CAMPO-TAB(4)
033900     END-IF
034000     IF WKS-CAMPO-TAB(5) = SPACES
034100        MOVE "-" TO WKS-CAMPO-TAB(5)
034200     END-IF
034300     IF WKS-CAMPO-TAB(6) = SPACES
034400        MOVE "-" TO WKS-CAMPO-TAB(6)
034500     END-IF
034600     IF WKS-CAMPO-TAB(7) = SPACES
034700        MOVE "0" TO WKS-CAMPO-TAB(7)
034800     END-IF
034900     IF WKS-CAMPO-TAB(8) = SPACES
035000        MOVE "0" TO WKS-CAMPO-TAB(8)
035100     END-IF
035200     IF WKS-CAMPO-TAB(9) = SPACES
035300        MOVE "0" TO WKS-CAMPO-TAB(9)
035400     END-IF.
035500 004-APLICAR-DEFECTOS-E. EXIT.
035600
035700 ESCRIBIR-ENCABEZADO SECTION.
035800     WRITE DM-TOMA-REG FROM WKS-ENCABEZADO-LIMPIO
035900     IF FS-DMLIMP NOT = "00"
036000        DISPLAY "ERROR ESCRIBIENDO ENCABEZADO DMLIMP : "
036100                FS-DMLIMP
036200        MOVE 91 TO RETURN-CODE
036300        PERFORM 0-CIERRE
036400        STOP RUN
036500     END-IF.
036600 ESCRIBIR-ENCABEZADO-E. EXIT.
036700
036800 ESCRIBIR-REGISTRO-LIMPIO SECTION.
036900     INITIALIZE DM-TOMA-REG
037000     MOVE WKS-CAMPO-TAB(1) TO DMT-NOMBRE
037100     MOVE WKS-CAMPO-TAB(2) TO DMT-CANTIDAD
037200     MOVE WKS-CAMPO-TAB(3) TO DMT-UNIDADES
037300     MOVE WKS-CAMPO-TAB(4) TO DMT-PIES-CUADRADOS
037400     MOVE WKS-CAMPO-TAB(5) TO DMT-PISO
037500     MOVE WKS-CAMPO-TAB(6) TO DMT-FABRICANTE
037600     MOVE WKS-CAMPO-TAB(7) TO DMT-MANO-OBRA
037700     MOVE WKS-CAMPO-TAB(8) TO DMT-TOTAL-EQUIPO
037800     MOVE WKS-CAMPO-TAB(9) TO DMT-CONTEO
037900
038000     WRITE DM-TOMA-REG
038100     IF FS-DMLIMP NOT = "00"
038200        DISPLAY "ERROR ESCRIBIENDO DMLIMP, FILE STATUS: "
038300                FS-DMLIMP
038400        MOVE 91 TO RETURN-CODE
038500        PERFORM 0-CIERRE
038600        STOP RUN
038700     ELSE
038800        ADD 1 TO WKS-ESCRITOS-LIMPIO
038900     END-IF.
039000 ESCRIBIR-REGISTRO-LIMPIO-E. EXIT.
039100
039200* SOLO SE USA CUANDO SE QUIERE VER LA LINEA COMPLETA DE UNA
039300* TOMA MALFORMADA (EN BLANCO) EN LA BITACORA DE CONSOLA.
039400 090-DESPLEGAR-LINEA-MALA SECTION.
039500     DISPLAY "LINEA DESCARTADA, VENIA EN BLANCO: "
039600     DISPLAY DMTOMA-LINEA (1:120).
039700 090-DESPLEGAR-LINEA-MALA-E. EXIT.
039800
039900* AVISO DE AUDITORIA CUANDO LA LINEA TRAJO MENOS DE 8 COMAS;
040000* LOS CAMPOS QUE FALTAN SE RELLENAN IGUAL EN 004, PERO SE DEJA
040100* RASTRO EN CONSOLA PARA QUE EL OPERADOR REVISE EL EXPORT.
040200 091-DESPLEGAR-CAMPOS-POCOS SECTION.
040300     DISPLAY "AVISO: LINEA CON POCOS CAMPOS, CAMPOS HALLADOS: "
040400             WKS-CAMPOS-HALLADOS
040500     DISPLAY WKS-CAMPO-TAB-PLANA (1:120).
040600 091-DESPLEGAR-CAMPOS-POCOS-E. EXIT.
040700
040800* EL BLOQUE DE ESTADISTICAS SE RECORRE EN RANGO 095-THRU-097; SI NO
040820* SE LEYO NINGUNA LINEA DE DMTOMA EL DETALLE DE CONTADORES (096) SE
040840* SALTA CON GO TO DIRECTO AL CIERRE DEL RECUADRO (097) (CR-01767).
040860 095-ESTADISTICAS-ENCABEZADO SECTION.
040880     DISPLAY
040900     "**********************************************************"
041000     DISPLAY
041200     "*       E S T A D I S T I C A S   -   D M 1 I N G 1       *"
041300     DISPLAY
041400     "**********************************************************"
041450     IF WKS-LEIDOS-TOMA = ZEROS
041470        GO TO 097-ESTADISTICAS-CIERRE
041480     END-IF.
041490 095-ESTADISTICAS-ENCABEZADO-E. EXIT.
041500
041510 096-ESTADISTICAS-DETALLE SECTION.
041600     MOVE ZEROS            TO WKS-MASK
041700     MOVE WKS-LEIDOS-TOMA   TO WKS-MASK
041800     DISPLAY "TOTAL LINEAS LEIDAS DE DMTOMA          : " WKS-MASK
041900
042000     MOVE ZEROS                TO WKS-MASK
042100     MOVE WKS-ESCRITOS-LIMPIO   TO WKS-MASK
042200     DISPLAY "TOTAL REGISTROS ESCRITOS EN DMLIMP      : " WKS-MASK
042300
042400     MOVE ZEROS                TO WKS-MASK
042500     MOVE WKS-DESCARTADOS-METADT TO WKS-MASK
042600     DISPLAY "TOTAL DESCARTADOS POR METADATO (FECHA)  : " WKS-MASK
042700
042800     MOVE ZEROS                TO WKS-MASK
042900     MOVE WKS-DESCARTADOS-NOMBRE TO WKS-MASK
043000     DISPLAY "TOTAL DESCARTADOS POR NOMBRE VACIO       : " WKS-MASK
043100
043200     MOVE ZEROS                TO WKS-MASK
043300     MOVE WKS-LINEAS-MALFORMADAS TO WKS-MASK
043400     DISPLAY "TOTAL LINEAS MALFORMADAS DESCARTADAS     : " WKS-MASK.
043450 096-ESTADISTICAS-DETALLE-E. EXIT.
043460
043470 097-ESTADISTICAS-CIERRE SECTION.
043600     DISPLAY
043700     "**********************************************************".
043800 097-ESTADISTICAS-CIERRE-E. EXIT.
043900
044000 0-CIERRE SECTION.
044100     PERFORM 095-ESTADISTICAS-ENCABEZADO THRU 097-ESTADISTICAS-CIERRE-E
044200     CLOSE DMTOMA, DMLIMP.
044300 0-CIERRE-E. EXIT.
