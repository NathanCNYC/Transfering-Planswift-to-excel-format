000100******************************************************************
000200* FECHA       : 19/01/1998                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : DESGLOSE MECANICO (TAKEOFF HVAC)                 *
000500* PROGRAMA    : DM1POB1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER Y ULTIMO PASO DEL PROCESO DE DESGLOSE     *
000800*             : MECANICO. LEE EL ARCHIVO DE VALORES REFINADOS Y  *
000900*             : DISTRIBUYE LAS CANTIDADES EN LA CUADRICULA FIJA  *
001000*             : DEL DESGLOSE: TUBERIA DE REFRIGERANTE, DRENAJE   *
001100*             : DE CONDENSADO, COBRE Y HIERRO NEGRO SCH 40 POR   *
001200*             : TALLA, Y LAS SEIS CATEGORIAS BASE DE DUCTERIA    *
001300*             : CON SUS VARIANTES ACUSTICA/AISLADA/CONTRAFUEGO.  *
001400*             : IMPRIME EL REPORTE FINAL DEL DESGLOSE.           *
001500* ARCHIVOS    : DMREFI=E (REFINADO), DMDESG=S (REPORTE)          *
001600* ACCION (ES) : BATCH UNICO, UNA CORRIDA POR ARCHIVO DE ENTRADA  *
001700* INSTALADO   : 26/01/1998                                       *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    DM1POB1.
002100 AUTHOR.                        ERICK RAMIREZ.
002200 INSTALLATION.                  TERMOMECANICA DEL VALLE, S.A.
002300 DATE-WRITTEN.                  19/01/1998.
002400 DATE-COMPILED.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                    H I S T O R I A L   D E   C A M B I O S     *
002800*   FECHA      PROGR  TICKET      DESCRIPCION                    *
002900*   ---------  -----  ----------  ---------------------------   *
003000*   19/01/1998 PEDR   CR-01402    VERSION ORIGINAL, POBLADO DE   *CR01402
003100*                                 TUBERIA Y DUCTERIA.            *
003200*   11/11/1998 JMRD   CR-01560    AJUSTE Y2K GENERAL Y REVISION  *CR01560
003300*                                 DE LA RUTINA DE TALLAS.        *
003400*   23/06/1999 PEDR   CR-01611    SE AGREGA CONTEO DE TALLAS NO  *CR01611
003500*                                 HALLADAS AL REPORTE DE         *
003600*                                 ESTADISTICAS.                 *
003650*   11/03/2003 OGAR   CR-01748    SE REVISA LA BUSQUEDA DE TALLA *CR01748
003660*                                 CORTA PARA EVITAR FALSO AJUSTE *
003670*                                 CUANDO LA UNIDAD VIENE VACIA.  *
003680*   22/07/2003 OGAR   CR-01759    SE CORRIGEN LOS LARGOS DE      *CR01759
003685*                                 CATB-LARGO/VART-LARGO, ALGUNOS *
003690*                                 NO COINCIDIAN CON EL TEXTO Y   *
003695*                                 PERDIAN COINCIDENCIAS VALIDAS. *
003696*   05/08/2003 OGAR   CR-01767    SE DIVIDE ESTADISTICAS EN      *CR01767
003697*                                 095/096/097 CON SALTO GO TO    *
003698*                                 CUANDO NO HUBO REGISTROS.       *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DMREFI  ASSIGN    TO DMREFI
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS FS-DMREFI.
004700
004800     SELECT DMDESG  ASSIGN    TO DMDESG
004900            ORGANIZATION      IS LINE SEQUENTIAL
005000            FILE STATUS       IS FS-DMDESG.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    ENTRADA DE VALORES REFINADOS, UN REGISTRO POR GRUPO
005500*    NOMBRE+UNIDAD; EL PRIMER REGISTRO ES EL ENCABEZADO.
005600 FD  DMREFI.
005700     COPY DMREFIR.
005800
005900*    SALIDA DEL REPORTE DE DESGLOSE MECANICO, SECCION DE
006000*    TUBERIA SEGUIDA DE LA SECCION DE DUCTERIA.
006100 FD  DMDESG.
006200 01  DM-DESG-LINEA               PIC X(80).
006300
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*               C A M P O S    D E    T R A B A J O               *
006700******************************************************************
006800 01  WKS-CAMPOS-DE-TRABAJO.
006900     02  WKS-PROGRAMA            PIC X(08) VALUE "DM1POB1".
007000     02  WKS-FIN-REFI            PIC 9(01) VALUE ZEROS.
007100         88  WKS-NO-HAY-MAS-REFI           VALUE 1.
007200     02  WKS-PRIMER-REGISTRO     PIC 9(01) VALUE 1.
007300     02  WKS-REFRIG-HALLADO      PIC 9(01) VALUE ZEROS.
007400     02  WKS-MATERIAL-ACTUAL     PIC 9(01) COMP VALUE ZEROS.
007500     02  FILLER                  PIC X(04) VALUE SPACES.
007600******************************************************************
007700*     B U S Q U E D A   D E   S U B C A D E N A   ( 0 - )          *
007800******************************************************************
007900 01  WKS-BUSQUEDA.
008000     02  WKS-CAD-ORIGEN          PIC X(60) VALUE SPACES.
008100     02  WKS-CAD-BUSCADA         PIC X(40) VALUE SPACES.
008200     02  WKS-LEN-ORIGEN          PIC 9(02) COMP VALUE ZEROS.
008300     02  WKS-LEN-BUSCADA         PIC 9(02) COMP VALUE ZEROS.
008400     02  WKS-LIM-BUSQUEDA        PIC 9(02) COMP VALUE ZEROS.
008500     02  WKS-POS-BUSQUEDA        PIC 9(02) COMP VALUE ZEROS.
008600     02  WKS-SE-ENCONTRO         PIC 9(01) VALUE ZEROS.
008700     02  FILLER                  PIC X(04) VALUE SPACES.
008800*    VISTA CORTA DEL NOMBRE, USADA EN LOS AVISOS DE CONSOLA
008900*    PARA NO SATURAR LA BITACORA CON LOS 60 BYTES COMPLETOS.
009000 01  WKS-BUSQUEDA-CORTA REDEFINES WKS-BUSQUEDA.
009100     02  WKS-CAD-ORIGEN-CORTO    PIC X(30).
009200     02  FILLER                  PIC X(79).
009300******************************************************************
009400*     E X T R A C C I O N   D E   T A L L A   ( 0 2 1 )            *
009500******************************************************************
009600 01  WKS-EXTRACCION-TALLA.
009700     02  WKS-TALLA-HALLADA       PIC 9(01) VALUE ZEROS.
009800     02  WKS-TALLA-TEXTO         PIC X(08) VALUE SPACES.
009900     02  WKS-POS-DIGITO          PIC 9(02) COMP VALUE ZEROS.
010000     02  WKS-INICIO-CORRIDA      PIC 9(02) COMP VALUE ZEROS.
010100     02  WKS-FIN-CORRIDA         PIC 9(02) COMP VALUE ZEROS.
010200     02  WKS-FIN-RUN1            PIC 9(02) COMP VALUE ZEROS.
010300     02  WKS-FIN-RUN2            PIC 9(02) COMP VALUE ZEROS.
010400     02  WKS-FIN-RUN3            PIC 9(02) COMP VALUE ZEROS.
010500     02  WKS-LARGO-RUN2          PIC 9(02) COMP VALUE ZEROS.
010600     02  WKS-LARGO-RUN3          PIC 9(02) COMP VALUE ZEROS.
010700     02  WKS-FIN-TALLA           PIC 9(02) COMP VALUE ZEROS.
010800     02  WKS-LARGO-TALLA         PIC 9(02) COMP VALUE ZEROS.
010900     02  WKS-FILA-TALLA-HALLADA  PIC 9(01) VALUE ZEROS.
011000     02  FILLER                  PIC X(04) VALUE SPACES.
011100******************************************************************
011200*        C U A D R I C U L A   D E   T A L L A S   ( 0 2 2 )       *
011300******************************************************************
011400 01  WKS-TABLA-TALLAS-DEF.
011500     02  FILLER                  PIC X(04) VALUE SPACES.
011600     02  WKS-TABLA-TALLAS OCCURS 8 TIMES
011700                         INDEXED BY WKS-ITA.
011800         03  TAL-ETIQUETA        PIC X(08).
011900         03  TAL-CONDENSADO      PIC S9(7)V99.
012000         03  TAL-COBRE           PIC S9(7)V99.
012100         03  TAL-SCH40           PIC S9(7)V99.
012200******************************************************************
012300*      R A N U R A S   R O T U L A D A S   ( P I P I N G )         *
012400******************************************************************
012500 01  WKS-RANURAS-PIPING.
012600     02  WKS-REFRIGERANTE        PIC S9(7)V99 VALUE ZEROS.
012700     02  FILLER                  PIC X(04) VALUE SPACES.
012800******************************************************************
012900*      R A N U R A S   R O T U L A D A S   ( D U C T W O R K )     *
013000******************************************************************
013100 01  WKS-RANURAS-DUCTOS.
013200     02  WKS-GALVANIZADO         PIC S9(7)V99 VALUE ZEROS.
013300     02  WKS-RESID-COCINA        PIC S9(7)V99 VALUE ZEROS.
013400     02  WKS-COMERCIAL-COCINA    PIC S9(7)V99 VALUE ZEROS.
013500     02  WKS-ALUMINIO            PIC S9(7)V99 VALUE ZEROS.
013600     02  WKS-OVALADO-PLANO       PIC S9(7)V99 VALUE ZEROS.
013700     02  WKS-ACERO-INOX          PIC S9(7)V99 VALUE ZEROS.
013800     02  WKS-ACUSTICO-SQFT       PIC S9(7)V99 VALUE ZEROS.
013900     02  WKS-AISLAMIENTO-SQFT    PIC S9(7)V99 VALUE ZEROS.
014000     02  WKS-CONTRAFUEGO-SQFT    PIC S9(7)V99 VALUE ZEROS.
014100     02  FILLER                  PIC X(04) VALUE SPACES.
014200******************************************************************
014300*   T A B L A   D E   C A T E G O R I A S   B A S E   ( 0 3 0 )    *
014400******************************************************************
014500 01  WKS-CATEGORIAS-BASE.
014600     02  WKS-ICB                 PIC 9(02) COMP VALUE ZEROS.
014700     02  WKS-CAT-BASE-TAB OCCURS 6 TIMES.
014800         03  CATB-TEXTO          PIC X(20).
014900         03  CATB-LARGO          PIC 9(02) COMP.
014950     02  FILLER                  PIC X(04) VALUE SPACES.
015000******************************************************************
015100*   T A B L A   D E   V A R I A N T E S   ( 0 4 0 )                *
015200******************************************************************
015300 01  WKS-VARIANTES-BASE.
015400     02  WKS-IVR                 PIC 9(02) COMP VALUE ZEROS.
015500     02  WKS-VAR-TAB OCCURS 18 TIMES.
015600         03  VART-TEXTO          PIC X(40).
015700         03  VART-LARGO          PIC 9(02) COMP.
015800         03  VART-TIPO           PIC 9(01) COMP.
015850     02  FILLER                  PIC X(04) VALUE SPACES.
015900******************************************************************
016000*         L I N E A S   D E L   R E P O R T E   ( 0 5 0 )          *
016100******************************************************************
016200 01  WKS-LINEA-TALLA.
016300     02  WKS-LT-ETIQUETA         PIC X(10) VALUE SPACES.
016400     02  FILLER                  PIC X(02) VALUE SPACES.
016500     02  WKS-LT-CONDENSADO       PIC -Z(6)9.99.
016600     02  FILLER                  PIC X(02) VALUE SPACES.
016700     02  WKS-LT-COBRE            PIC -Z(6)9.99.
016800     02  FILLER                  PIC X(02) VALUE SPACES.
016900     02  WKS-LT-SCH40            PIC -Z(6)9.99.
017000     02  FILLER                  PIC X(31) VALUE SPACES.
017100*    VISTA QUE AISLA SOLO LA ETIQUETA DE TALLA, USADA PARA
017200*    VALIDAR QUE NO SE HAYA EXCEDIDO EL ANCHO DE LA COLUMNA
017300*    (VER 051-IMPRIMIR-FILA-TALLA).
017400 01  WKS-LINEA-TALLA-COL1 REDEFINES WKS-LINEA-TALLA.
017500     02  WKS-LT-ETIQUETA-SOLA    PIC X(10).
017600     02  FILLER                  PIC X(70).
017700 01  WKS-LINEA-RANURA.
017800     02  WKS-LR-ETIQUETA         PIC X(45) VALUE SPACES.
017900     02  FILLER                  PIC X(02) VALUE SPACES.
018000     02  WKS-LR-VALOR            PIC -Z(6)9.99.
018100     02  FILLER                  PIC X(22) VALUE SPACES.
018200******************************************************************
018300*          C O N T A D O R E S   Y   E S T A D I S T I C A S      *
018400******************************************************************
018500 01  WKS-CONTADORES-POB.
018600     02  WKS-LEIDOS-REFI         PIC 9(07) COMP VALUE ZEROS.
018700     02  WKS-POSTEOS-TUBERIA     PIC 9(07) COMP VALUE ZEROS.
018800     02  WKS-POSTEOS-DUCTOS      PIC 9(07) COMP VALUE ZEROS.
018900     02  WKS-TALLAS-NO-HALLADAS  PIC 9(07) COMP VALUE ZEROS.
019000     02  WKS-MASK                PIC ZZZ,ZZ9.
019050     02  FILLER                  PIC X(04) VALUE SPACES.
019100*    VISTA DE AUDITORIA QUE JUNTA LOS DOS CONTADORES DE POSTEO
019200*    PARA UN TOTAL COMBINADO EN LA PASADA DE ESTADISTICAS.
019300 01  WKS-CONTADORES-POB-TOTALES REDEFINES WKS-CONTADORES-POB.
019400     02  FILLER                  PIC X(07).
019500     02  WKS-CPT-AMBOS-POSTEOS.
019600         03  WKS-CPT-TUBERIA     PIC 9(07) COMP.
019700         03  WKS-CPT-DUCTOS      PIC 9(07) COMP.
019800     02  FILLER                  PIC X(11).
019900 01  FS-DMREFI                   PIC X(02) VALUE "00".
020000 01  FS-DMDESG                   PIC X(02) VALUE "00".
020100******************************************************************
020200 PROCEDURE DIVISION.
020300 000-MAIN SECTION.
020400     PERFORM 0-INICIO
020500     PERFORM PROCESAR-REGISTRO-REFI UNTIL WKS-NO-HAY-MAS-REFI
020600     PERFORM IMPRIMIR-DESGLOSE
020700     PERFORM 0-CIERRE
020800     STOP RUN.
020900 000-MAIN-E. EXIT.
021000
021100* APERTURA DE ARCHIVOS Y CARGA DE LAS TABLAS FIJAS DE TALLAS,
021200* CATEGORIAS BASE Y VARIANTES DE DUCTERIA.
021300 0-INICIO SECTION.
021400     OPEN INPUT  DMREFI
021500     OPEN OUTPUT DMDESG
021600
021700     IF FS-DMREFI NOT = "00" OR FS-DMDESG NOT = "00"
021800        DISPLAY "***********************************************"
021900        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE DM1POB1         *"
022000        DISPLAY "***********************************************"
022100        DISPLAY "* FILE STATUS DMREFI : " FS-DMREFI
022200        DISPLAY "* FILE STATUS DMDESG : " FS-DMDESG
022300        DISPLAY "***********************************************"
022400        MOVE 91 TO RETURN-CODE
022500        STOP RUN
022600     END-IF
022700
022800     PERFORM 0-CARGAR-TALLAS
022900     PERFORM 0-CARGAR-CATEGORIAS-BASE
023000     PERFORM 0-CARGAR-VARIANTES.
023100 0-INICIO-E. EXIT.
023200
023300* CARGA LAS OCHO ETIQUETAS DE TALLA DE LA CUADRICULA, DEJANDO
023400* EN CERO LAS TRES COLUMNAS DE VALOR DE CADA FILA.
023500 0-CARGAR-TALLAS SECTION.
023600     INITIALIZE WKS-TABLA-TALLAS
023700     MOVE '1/2"'                  TO TAL-ETIQUETA (1)
023800     MOVE '3/4"'                  TO TAL-ETIQUETA (2)
023900     MOVE '1"'                    TO TAL-ETIQUETA (3)
024000     MOVE '1-1/4"'                TO TAL-ETIQUETA (4)
024100     MOVE '1-1/2"'                TO TAL-ETIQUETA (5)
024200     MOVE '2"'                    TO TAL-ETIQUETA (6)
024300     MOVE '3"'                    TO TAL-ETIQUETA (7)
024400     MOVE '4"'                    TO TAL-ETIQUETA (8).
024500 0-CARGAR-TALLAS-E. EXIT.
024600
024700* CARGA EL TEXTO Y LARGO DE LAS SEIS CATEGORIAS BASE DE
024800* DUCTERIA, EN EL ORDEN EN QUE SE ACUMULAN EN 030.
024900 0-CARGAR-CATEGORIAS-BASE SECTION.
025000     MOVE "GALVANIZED STEEL"         TO CATB-TEXTO (1)
025100     MOVE 16                         TO CATB-LARGO (1)
025200     MOVE "RESIDENTIAL KITCHEN"      TO CATB-TEXTO (2)
025300     MOVE 19                         TO CATB-LARGO (2)
025400     MOVE "COMMERCIAL KITCHEN"       TO CATB-TEXTO (3)
025500     MOVE 18                         TO CATB-LARGO (3)
025600     MOVE "ALUMINUM"                 TO CATB-TEXTO (4)
025700     MOVE 8                          TO CATB-LARGO (4)
025800     MOVE "FLAT OVAL"                TO CATB-TEXTO (5)
025900     MOVE 9                          TO CATB-LARGO (5)
026000     MOVE "316 SS 18 GAUGE DX"       TO CATB-TEXTO (6)
026100     MOVE 18                         TO CATB-LARGO (6).
026200 0-CARGAR-CATEGORIAS-BASE-E. EXIT.
026300
026400* CARGA LAS DIECIOCHO COMBINACIONES VARIANTE+CATEGORIA (TRES
026500* VARIANTES POR LAS SEIS CATEGORIAS BASE) Y SU TIPO DE RANURA
026600* DESTINO (1=ACUSTICO, 2=AISLAMIENTO, 3=CONTRAFUEGO).
026700 0-CARGAR-VARIANTES SECTION.
026800     MOVE "ACOUSTICALLY LINED GALVANIZED STEEL"    TO VART-TEXTO (1)
026900     MOVE 35 TO VART-LARGO (1)
027000     MOVE 1  TO VART-TIPO  (1)
027100     MOVE "ACOUSTICALLY LINED RESIDENTIAL KITCHEN" TO VART-TEXTO (2)
027200     MOVE 38 TO VART-LARGO (2)
027300     MOVE 1  TO VART-TIPO  (2)
027400     MOVE "ACOUSTICALLY LINED COMMERCIAL KITCHEN"  TO VART-TEXTO (3)
027500     MOVE 37 TO VART-LARGO (3)
027600     MOVE 1  TO VART-TIPO  (3)
027700     MOVE "ACOUSTICALLY LINED ALUMINUM"            TO VART-TEXTO (4)
027800     MOVE 27 TO VART-LARGO (4)
027900     MOVE 1  TO VART-TIPO  (4)
028000     MOVE "ACOUSTICALLY LINED FLAT OVAL"           TO VART-TEXTO (5)
028100     MOVE 28 TO VART-LARGO (5)
028200     MOVE 1  TO VART-TIPO  (5)
028300     MOVE "ACOUSTICALLY LINED 316 SS 18 GAUGE DX"  TO VART-TEXTO (6)
028400     MOVE 37 TO VART-LARGO (6)
028500     MOVE 1  TO VART-TIPO  (6)
028600     MOVE "INSULATED GALVANIZED STEEL"             TO VART-TEXTO (7)
028700     MOVE 26 TO VART-LARGO (7)
028800     MOVE 2  TO VART-TIPO  (7)
028900     MOVE "INSULATED RESIDENTIAL KITCHEN"          TO VART-TEXTO (8)
029000     MOVE 29 TO VART-LARGO (8)
029100     MOVE 2  TO VART-TIPO  (8)
029200     MOVE "INSULATED COMMERCIAL KITCHEN"           TO VART-TEXTO (9)
029300     MOVE 28 TO VART-LARGO (9)
029400     MOVE 2  TO VART-TIPO  (9)
029500     MOVE "INSULATED ALUMINUM"                     TO VART-TEXTO (10)
029600     MOVE 18 TO VART-LARGO (10)
029700     MOVE 2  TO VART-TIPO  (10)
029800     MOVE "INSULATED FLAT OVAL"                     TO VART-TEXTO (11)
029900     MOVE 19 TO VART-LARGO (11)
030000     MOVE 2  TO VART-TIPO  (11)
030100     MOVE "INSULATED 316 SS 18 GAUGE DX"            TO VART-TEXTO (12)
030200     MOVE 28 TO VART-LARGO (12)
030300     MOVE 2  TO VART-TIPO  (12)
030400     MOVE "FIRE WRAPPED GALVANIZED STEEL"           TO VART-TEXTO (13)
030500     MOVE 29 TO VART-LARGO (13)
030600     MOVE 3  TO VART-TIPO  (13)
030700     MOVE "FIRE WRAPPED RESIDENTIAL KITCHEN"        TO VART-TEXTO (14)
030800     MOVE 32 TO VART-LARGO (14)
030900     MOVE 3  TO VART-TIPO  (14)
031000     MOVE "FIRE WRAPPED COMMERCIAL KITCHEN"         TO VART-TEXTO (15)
031100     MOVE 31 TO VART-LARGO (15)
031200     MOVE 3  TO VART-TIPO  (15)
031300     MOVE "FIRE WRAPPED ALUMINUM"                   TO VART-TEXTO (16)
031400     MOVE 21 TO VART-LARGO (16)
031500     MOVE 3  TO VART-TIPO  (16)
031600     MOVE "FIRE WRAPPED FLAT OVAL"                  TO VART-TEXTO (17)
031700     MOVE 22 TO VART-LARGO (17)
031800     MOVE 3  TO VART-TIPO  (17)
031900     MOVE "FIRE WRAPPED 316 SS 18 GAUGE DX"         TO VART-TEXTO (18)
032000     MOVE 31 TO VART-LARGO (18)
032100     MOVE 3  TO VART-TIPO  (18).
032200 0-CARGAR-VARIANTES-E. EXIT.
032300
032400* LEE UN REGISTRO REFINADO (DESCARTANDO EL ENCABEZADO) Y LO
032500* APLICA A LAS TRES RUTINAS DE POSTEO DE TUBERIA Y LAS DOS
032600* PASADAS DE ACUMULACION DE DUCTERIA.
032700 PROCESAR-REGISTRO-REFI SECTION.
032800     READ DMREFI
032900     END-READ
033000
033100     EVALUATE FS-DMREFI
033200        WHEN "00"
033300             ADD 1 TO WKS-LEIDOS-REFI
033400             IF WKS-PRIMER-REGISTRO = 1
033500                MOVE 0 TO WKS-PRIMER-REGISTRO
033600             ELSE
033700                MOVE DMR-NOMBRE TO WKS-CAD-ORIGEN
033800                INSPECT WKS-CAD-ORIGEN CONVERTING
033900                   "abcdefghijklmnopqrstuvwxyz"
034000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034100
034200                PERFORM 010-BUSCAR-TUB-REFRIGERANTE
034300
034400                MOVE "CONDENSATE DRAIN"    TO WKS-CAD-BUSCADA
034500                MOVE 16                    TO WKS-LEN-BUSCADA
034600                MOVE 1                     TO WKS-MATERIAL-ACTUAL
034700                PERFORM 020-DISTRIBUIR-POR-TALLA
034800
034900                MOVE "EQUIPMENT RISER & BRANCH PIPING"
035000                                            TO WKS-CAD-BUSCADA
035100                MOVE 31                    TO WKS-LEN-BUSCADA
035200                MOVE 2                     TO WKS-MATERIAL-ACTUAL
035300                PERFORM 020-DISTRIBUIR-POR-TALLA
035400
035500                MOVE "SCH 40 BLK IRON"     TO WKS-CAD-BUSCADA
035600                MOVE 15                    TO WKS-LEN-BUSCADA
035700                MOVE 3                     TO WKS-MATERIAL-ACTUAL
035800                PERFORM 020-DISTRIBUIR-POR-TALLA
035900
036000                PERFORM 030-ACUMULAR-CATEGORIAS-BASE
036100                PERFORM 040-ACUMULAR-VARIANTES
036200             END-IF
036300        WHEN "10"
036400             MOVE 1 TO WKS-FIN-REFI
036500        WHEN OTHER
036600             DISPLAY "ERROR LEYENDO DMREFI, FILE STATUS: "
036700                     FS-DMREFI
036800             MOVE 91 TO RETURN-CODE
036900             PERFORM 0-CIERRE
037000             STOP RUN
037100     END-EVALUATE.
037200 PROCESAR-REGISTRO-REFI-E. EXIT.
037300
037400* TUBERIA DE REFRIGERANTE: SOLO SE USA EL PRIMER REGISTRO QUE
037500* CONTENGA "REFRIGERANT"; LOS DEMAS YA NO SE EVALUAN.
037600 010-BUSCAR-TUB-REFRIGERANTE SECTION.
037700     IF WKS-REFRIG-HALLADO = 0
037800        MOVE "REFRIGERANT" TO WKS-CAD-BUSCADA
037900        MOVE 11            TO WKS-LEN-BUSCADA
038000        PERFORM 0-CONTIENE-SUBCADENA
038100        IF WKS-SE-ENCONTRO = 1
038200           MOVE DMR-CANT-TOTAL TO WKS-REFRIGERANTE
038300           MOVE 1              TO WKS-REFRIG-HALLADO
038400        END-IF
038500     END-IF.
038600 010-BUSCAR-TUB-REFRIGERANTE-E. EXIT.
038700
038800* CONDENSADO/COBRE/SCH40: SI EL NOMBRE CONTIENE EL TEXTO DEL
038900* MATERIAL (YA EN WKS-CAD-BUSCADA), EXTRAE LA TALLA Y LA POSTEA
039000* EN LA COLUMNA DE ESE MATERIAL (ULTIMA ESCRITURA GANA).
039100 020-DISTRIBUIR-POR-TALLA SECTION.
039200     PERFORM 0-CONTIENE-SUBCADENA
039300     IF WKS-SE-ENCONTRO = 1
039400        ADD 1 TO WKS-POSTEOS-TUBERIA
039500        PERFORM 021-EXTRAER-TALLA
039600        IF WKS-TALLA-HALLADA = 1
039700           PERFORM 022-BUSCAR-FILA-TALLA
039800           IF WKS-FILA-TALLA-HALLADA = 1
039900              PERFORM 023-POSTEAR-TALLA
040000           ELSE
040100              ADD 1 TO WKS-TALLAS-NO-HALLADAS
040200              DISPLAY "AVISO: TALLA NO ENCONTRADA EN CUADRICULA: "
040300                      WKS-TALLA-TEXTO " - " WKS-CAD-ORIGEN-CORTO
040400           END-IF
040500        ELSE
040600           ADD 1 TO WKS-TALLAS-NO-HALLADAS
040700           DISPLAY "AVISO: NO SE PUDO EXTRAER TALLA DE: "
040800                   WKS-CAD-ORIGEN-CORTO
040900        END-IF
041000     END-IF.
041100 020-DISTRIBUIR-POR-TALLA-E. EXIT.
041200
041300* EXTRAE EL PRIMER TOKEN DE TALLA DEL NOMBRE (EN WKS-CAD-ORIGEN)
041400* SIGUIENDO LA PRECEDENCIA D+-D+/D+, D+/D+, D+-D+, D+, Y LE
041500* AGREGA COMILLA DE PULGADA SI NO LA TRAE.
041600 021-EXTRAER-TALLA SECTION.
041700     MOVE 0      TO WKS-TALLA-HALLADA
041800     MOVE SPACES TO WKS-TALLA-TEXTO
041900     PERFORM 0211-BUSCAR-PRIMER-DIGITO
042000             VARYING WKS-POS-DIGITO FROM 1 BY 1
042100             UNTIL WKS-POS-DIGITO > 60
042200                OR WKS-CAD-ORIGEN (WKS-POS-DIGITO:1) IS NUMERIC
042300
042400     IF WKS-POS-DIGITO <= 60
042500        MOVE 1 TO WKS-TALLA-HALLADA
042600        MOVE WKS-POS-DIGITO TO WKS-INICIO-CORRIDA
042700        PERFORM 0210-MEDIR-CORRIDA-DIGITOS
042800        MOVE WKS-FIN-CORRIDA TO WKS-FIN-RUN1
042900        MOVE WKS-FIN-RUN1    TO WKS-FIN-TALLA
043000
043100        IF WKS-FIN-RUN1 < 60
043200           EVALUATE WKS-CAD-ORIGEN (WKS-FIN-RUN1 + 1:1)
043300              WHEN "-"
043400                   COMPUTE WKS-INICIO-CORRIDA = WKS-FIN-RUN1 + 2
043500                   PERFORM 0210-MEDIR-CORRIDA-DIGITOS
043600                   MOVE WKS-FIN-CORRIDA TO WKS-FIN-RUN2
043700                   COMPUTE WKS-LARGO-RUN2 =
043800                           WKS-FIN-RUN2 - WKS-INICIO-CORRIDA + 1
043900                   IF WKS-LARGO-RUN2 > 0
044000                      MOVE WKS-FIN-RUN2 TO WKS-FIN-TALLA
044100                      PERFORM 0212-PROBAR-FRACCION
044200                   END-IF
044300              WHEN "/"
044400                   COMPUTE WKS-INICIO-CORRIDA = WKS-FIN-RUN1 + 2
044500                   PERFORM 0210-MEDIR-CORRIDA-DIGITOS
044600                   MOVE WKS-FIN-CORRIDA TO WKS-FIN-RUN2
044700                   COMPUTE WKS-LARGO-RUN2 =
044800                           WKS-FIN-RUN2 - WKS-INICIO-CORRIDA + 1
044900                   IF WKS-LARGO-RUN2 > 0
045000                      MOVE WKS-FIN-RUN2 TO WKS-FIN-TALLA
045100                   END-IF
045200              WHEN OTHER
045300                   CONTINUE
045400           END-EVALUATE
045500        END-IF
045600
045700        COMPUTE WKS-LARGO-TALLA = WKS-FIN-TALLA - WKS-POS-DIGITO + 1
045800        MOVE WKS-CAD-ORIGEN (WKS-POS-DIGITO:WKS-LARGO-TALLA)
045900             TO WKS-TALLA-TEXTO (1:WKS-LARGO-TALLA)
046000
046100        IF WKS-TALLA-TEXTO (WKS-LARGO-TALLA:1) NOT = '"'
046200           COMPUTE WKS-LARGO-TALLA = WKS-LARGO-TALLA + 1
046300           MOVE '"' TO WKS-TALLA-TEXTO (WKS-LARGO-TALLA:1)
046400        END-IF
046500     END-IF.
046600 021-EXTRAER-TALLA-E. EXIT.
046700
046800* CUERPO (SIN OPERACION) DEL BARRIDO QUE BUSCA LA PRIMERA
046900* POSICION NUMERICA; TODA LA PRUEBA VIVE EN EL UNTIL.
047000 0211-BUSCAR-PRIMER-DIGITO SECTION.
047100     CONTINUE.
047200 0211-BUSCAR-PRIMER-DIGITO-E. EXIT.
047300
047400* MIDE UNA CORRIDA DE DIGITOS QUE EMPIEZA EN WKS-INICIO-CORRIDA
047500* Y DEJA SU ULTIMA POSICION EN WKS-FIN-CORRIDA (UNA POSICION
047600* ANTES DEL INICIO SI NO HABIA NINGUN DIGITO AHI).
047700 0210-MEDIR-CORRIDA-DIGITOS SECTION.
047800     PERFORM 0210A-AVANZAR-CORRIDA
047900             VARYING WKS-FIN-CORRIDA FROM WKS-INICIO-CORRIDA BY 1
048000             UNTIL WKS-FIN-CORRIDA > 60
048100                OR WKS-CAD-ORIGEN (WKS-FIN-CORRIDA:1) IS NOT NUMERIC
048200     COMPUTE WKS-FIN-CORRIDA = WKS-FIN-CORRIDA - 1.
048300 0210-MEDIR-CORRIDA-DIGITOS-E. EXIT.
048400
048500* CUERPO (SIN OPERACION) DEL BARRIDO ANTERIOR.
048600 0210A-AVANZAR-CORRIDA SECTION.
048700     CONTINUE.
048800 0210A-AVANZAR-CORRIDA-E. EXIT.
048900
049000* CUANDO EL PATRON NUMERO-GUION-NUMERO YA CALZO, PRUEBA SI LE
049100* SIGUE UNA FRACCION (/NUMERO) PARA COMPLETAR EL PATRON MAS
049200* ESPECIFICO NUMERO-GUION-FRACCION.
049300 0212-PROBAR-FRACCION SECTION.
049400     IF WKS-FIN-RUN2 < 60
049500        AND WKS-CAD-ORIGEN (WKS-FIN-RUN2 + 1:1) = "/"
049600        COMPUTE WKS-INICIO-CORRIDA = WKS-FIN-RUN2 + 2
049700        PERFORM 0210-MEDIR-CORRIDA-DIGITOS
049800        MOVE WKS-FIN-CORRIDA TO WKS-FIN-RUN3
049900        COMPUTE WKS-LARGO-RUN3 = WKS-FIN-RUN3 - WKS-INICIO-CORRIDA + 1
050000        IF WKS-LARGO-RUN3 > 0
050100           MOVE WKS-FIN-RUN3 TO WKS-FIN-TALLA
050200        END-IF
050300     END-IF.
050400 0212-PROBAR-FRACCION-E. EXIT.
050500
050600* BUSCA LA TALLA EXTRAIDA ENTRE LAS OCHO FILAS DE LA CUADRICULA
050700* (IGUALDAD EXACTA, YA QUE AMBAS VIENEN CON COMILLA DE PULGADA).
050800 022-BUSCAR-FILA-TALLA SECTION.
050900     MOVE 0 TO WKS-FILA-TALLA-HALLADA
051000     SET WKS-ITA TO 1
051100     SEARCH WKS-TABLA-TALLAS
051200         AT END
051300            CONTINUE
051400         WHEN TAL-ETIQUETA (WKS-ITA) = WKS-TALLA-TEXTO
051500            MOVE 1 TO WKS-FILA-TALLA-HALLADA
051600     END-SEARCH.
051700 022-BUSCAR-FILA-TALLA-E. EXIT.
051800
051900* ESCRIBE LA CANTIDAD TOTAL DEL REGISTRO EN LA COLUMNA DEL
052000* MATERIAL QUE CORRESPONDA, REEMPLAZANDO LO QUE HUBIERA.
052100 023-POSTEAR-TALLA SECTION.
052200     EVALUATE WKS-MATERIAL-ACTUAL
052300        WHEN 1 MOVE DMR-CANT-TOTAL TO TAL-CONDENSADO (WKS-ITA)
052400        WHEN 2 MOVE DMR-CANT-TOTAL TO TAL-COBRE      (WKS-ITA)
052500        WHEN 3 MOVE DMR-CANT-TOTAL TO TAL-SCH40      (WKS-ITA)
052600     END-EVALUATE.
052700 023-POSTEAR-TALLA-E. EXIT.
052800
052900* PASADA 1 DE DUCTERIA: SUMA LA CANTIDAD DE ESTE REGISTRO A
053000* CADA CATEGORIA BASE CUYO TEXTO APAREZCA EN EL NOMBRE (UN
053100* REGISTRO PUEDE CONTRIBUIR A VARIAS CATEGORIAS A LA VEZ).
053200 030-ACUMULAR-CATEGORIAS-BASE SECTION.
053300     PERFORM 0301-PROBAR-CATEGORIA
053400             VARYING WKS-ICB FROM 1 BY 1
053500             UNTIL WKS-ICB > 6.
053600 030-ACUMULAR-CATEGORIAS-BASE-E. EXIT.
053700
053800 0301-PROBAR-CATEGORIA SECTION.
053900     MOVE CATB-TEXTO (WKS-ICB) TO WKS-CAD-BUSCADA
054000     MOVE CATB-LARGO (WKS-ICB) TO WKS-LEN-BUSCADA
054100     PERFORM 0-CONTIENE-SUBCADENA
054200     IF WKS-SE-ENCONTRO = 1
054300        ADD 1 TO WKS-POSTEOS-DUCTOS
054400        PERFORM 0302-SUMAR-CATEGORIA
054500     END-IF.
054600 0301-PROBAR-CATEGORIA-E. EXIT.
054700
054800 0302-SUMAR-CATEGORIA SECTION.
054900     EVALUATE WKS-ICB
055000        WHEN 1  ADD DMR-CANT-TOTAL TO WKS-GALVANIZADO
055100        WHEN 2  ADD DMR-CANT-TOTAL TO WKS-RESID-COCINA
055200        WHEN 3  ADD DMR-CANT-TOTAL TO WKS-COMERCIAL-COCINA
055300        WHEN 4  ADD DMR-CANT-TOTAL TO WKS-ALUMINIO
055400        WHEN 5  ADD DMR-CANT-TOTAL TO WKS-OVALADO-PLANO
055500        WHEN 6  ADD DMR-CANT-TOTAL TO WKS-ACERO-INOX
055600     END-EVALUATE.
055700 0302-SUMAR-CATEGORIA-E. EXIT.
055800
055900* PASADA 2 DE DUCTERIA: SUMA LOS PIES CUADRADOS DE ESTE
056000* REGISTRO A LA RANURA DE VARIANTE (ACUSTICO/AISLAMIENTO/
056100* CONTRAFUEGO) DE CADA UNA DE LAS DIECIOCHO COMBINACIONES
056200* CUYO TEXTO COMPLETO APAREZCA EN EL NOMBRE.
056300 040-ACUMULAR-VARIANTES SECTION.
056400     PERFORM 0401-PROBAR-VARIANTE
056500             VARYING WKS-IVR FROM 1 BY 1
056600             UNTIL WKS-IVR > 18.
056700 040-ACUMULAR-VARIANTES-E. EXIT.
056800
056900 0401-PROBAR-VARIANTE SECTION.
057000     MOVE VART-TEXTO (WKS-IVR) TO WKS-CAD-BUSCADA
057100     MOVE VART-LARGO (WKS-IVR) TO WKS-LEN-BUSCADA
057200     PERFORM 0-CONTIENE-SUBCADENA
057300     IF WKS-SE-ENCONTRO = 1
057400        EVALUATE VART-TIPO (WKS-IVR)
057500           WHEN 1  ADD DMR-PIES-TOTAL TO WKS-ACUSTICO-SQFT
057600           WHEN 2  ADD DMR-PIES-TOTAL TO WKS-AISLAMIENTO-SQFT
057700           WHEN 3  ADD DMR-PIES-TOTAL TO WKS-CONTRAFUEGO-SQFT
057800        END-EVALUATE
057900     END-IF.
058000 0401-PROBAR-VARIANTE-E. EXIT.
058100
058200* PRUEBA SI WKS-CAD-BUSCADA (YA MEDIDO EN WKS-LEN-BUSCADA)
058300* APARECE COMO SUBCADENA DE WKS-CAD-ORIGEN, SIN IMPORTAR
058400* MAYUSCULAS/MINUSCULAS (WKS-CAD-ORIGEN YA VIENE EN MAYUSCULAS).
058500 0-CONTIENE-SUBCADENA SECTION.
058600     MOVE 0 TO WKS-SE-ENCONTRO
058700     PERFORM 0001-MEDIR-ORIGEN
058800             VARYING WKS-LEN-ORIGEN FROM 60 BY -1
058900             UNTIL WKS-LEN-ORIGEN = 0
059000                OR WKS-CAD-ORIGEN (WKS-LEN-ORIGEN:1) NOT = SPACE
059100
059200     IF WKS-LEN-ORIGEN >= WKS-LEN-BUSCADA AND WKS-LEN-BUSCADA > 0
059300        COMPUTE WKS-LIM-BUSQUEDA = WKS-LEN-ORIGEN - WKS-LEN-BUSCADA + 1
059400        PERFORM 0002-COMPARAR-POSICION
059500                VARYING WKS-POS-BUSQUEDA FROM 1 BY 1
059600                UNTIL WKS-POS-BUSQUEDA > WKS-LIM-BUSQUEDA
059700                   OR WKS-SE-ENCONTRO = 1
059800     END-IF.
059900 0-CONTIENE-SUBCADENA-E. EXIT.
060000
060100* CUERPO (SIN OPERACION) DEL BARRIDO QUE MIDE EL LARGO UTIL
060200* DEL NOMBRE; TODA LA PRUEBA VIVE EN EL UNTIL.
060300 0001-MEDIR-ORIGEN SECTION.
060400     CONTINUE.
060500 0001-MEDIR-ORIGEN-E. EXIT.
060600
060700* COMPARA LA SUBCADENA DE WKS-CAD-ORIGEN QUE EMPIEZA EN
060800* WKS-POS-BUSQUEDA CONTRA WKS-CAD-BUSCADA.
060900 0002-COMPARAR-POSICION SECTION.
061000     IF WKS-CAD-ORIGEN (WKS-POS-BUSQUEDA:WKS-LEN-BUSCADA)
061100           = WKS-CAD-BUSCADA (1:WKS-LEN-BUSCADA)
061200        MOVE 1 TO WKS-SE-ENCONTRO
061300     END-IF.
061400 0002-COMPARAR-POSICION-E. EXIT.
061500
061600* IMPRIME EL REPORTE COMPLETO DEL DESGLOSE: SECCION DE TUBERIA
061700* (CUADRICULA DE TALLAS MAS REFRIGERANTE) Y SECCION DE DUCTERIA
061800* (SEIS CATEGORIAS BASE MAS LAS TRES RANURAS DE PIES CUADRADOS).
061900 IMPRIMIR-DESGLOSE SECTION.
062000     PERFORM 050-IMPRIMIR-TITULO-TUBERIA
062100     PERFORM 051-IMPRIMIR-FILA-TALLA
062200             VARYING WKS-ITA FROM 1 BY 1
062300             UNTIL WKS-ITA > 8
062400     PERFORM 052-IMPRIMIR-REFRIGERANTE
062500     PERFORM 053-IMPRIMIR-TITULO-DUCTOS
062600     PERFORM 054-IMPRIMIR-RANURAS-BASE
062700     PERFORM 055-IMPRIMIR-RANURAS-SQFT.
062800 IMPRIMIR-DESGLOSE-E. EXIT.
062900
063000 050-IMPRIMIR-TITULO-TUBERIA SECTION.
063100     MOVE SPACES       TO WKS-LINEA-TALLA
063200     MOVE "INPUT AREA" TO WKS-LT-ETIQUETA
063300     WRITE DM-DESG-LINEA FROM WKS-LINEA-TALLA.
063400 050-IMPRIMIR-TITULO-TUBERIA-E. EXIT.
063500
063600* IMPRIME UNA FILA DE LA CUADRICULA DE TALLAS; SI LA ETIQUETA
063700* EXCEDIERA EL ANCHO DE LA COLUMNA SE AVISA EN CONSOLA (NO
063800* DEBERIA OCURRIR, LA CUADRICULA ES FIJA DE OCHO TALLAS).
063900 051-IMPRIMIR-FILA-TALLA SECTION.
064000     MOVE SPACES                   TO WKS-LINEA-TALLA
064100     MOVE TAL-ETIQUETA (WKS-ITA)    TO WKS-LT-ETIQUETA-SOLA
064200     IF TAL-ETIQUETA (WKS-ITA) (9:1) NOT = SPACE
064300        DISPLAY "AVISO: ETIQUETA DE TALLA TRUNCADA EN REPORTE"
064400     END-IF
064500     MOVE TAL-ETIQUETA (WKS-ITA)    TO WKS-LT-ETIQUETA
064600     MOVE TAL-CONDENSADO (WKS-ITA)  TO WKS-LT-CONDENSADO
064700     MOVE TAL-COBRE (WKS-ITA)       TO WKS-LT-COBRE
064800     MOVE TAL-SCH40 (WKS-ITA)       TO WKS-LT-SCH40
064900     WRITE DM-DESG-LINEA FROM WKS-LINEA-TALLA.
065000 051-IMPRIMIR-FILA-TALLA-E. EXIT.
065100
065200 052-IMPRIMIR-REFRIGERANTE SECTION.
065300     MOVE SPACES                     TO WKS-LINEA-RANURA
065400     MOVE "Input Refrigerant Piping" TO WKS-LR-ETIQUETA
065500     MOVE WKS-REFRIGERANTE            TO WKS-LR-VALOR
065600     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA.
065700 052-IMPRIMIR-REFRIGERANTE-E. EXIT.
065800
065900 053-IMPRIMIR-TITULO-DUCTOS SECTION.
066000     MOVE SPACES      TO WKS-LINEA-RANURA
066100     MOVE "DUCTWORK"  TO WKS-LR-ETIQUETA
066200     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA.
066300 053-IMPRIMIR-TITULO-DUCTOS-E. EXIT.
066400
066500 054-IMPRIMIR-RANURAS-BASE SECTION.
066600     MOVE SPACES                          TO WKS-LINEA-RANURA
066700     MOVE "Input Galvanized Steel"        TO WKS-LR-ETIQUETA
066800     MOVE WKS-GALVANIZADO                 TO WKS-LR-VALOR
066900     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
067000
067100     MOVE SPACES                          TO WKS-LINEA-RANURA
067200     MOVE "Input Residential Kitchen"     TO WKS-LR-ETIQUETA
067300     MOVE WKS-RESID-COCINA                TO WKS-LR-VALOR
067400     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
067500
067600     MOVE SPACES                          TO WKS-LINEA-RANURA
067700     MOVE "Input Commercial Kitchen"      TO WKS-LR-ETIQUETA
067800     MOVE WKS-COMERCIAL-COCINA            TO WKS-LR-VALOR
067900     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
068000
068100     MOVE SPACES                          TO WKS-LINEA-RANURA
068200     MOVE "Input Aluminum"                TO WKS-LR-ETIQUETA
068300     MOVE WKS-ALUMINIO                    TO WKS-LR-VALOR
068400     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
068500
068600     MOVE SPACES                          TO WKS-LINEA-RANURA
068700     MOVE " Input Flat Oval"              TO WKS-LR-ETIQUETA
068800     MOVE WKS-OVALADO-PLANO                TO WKS-LR-VALOR
068900     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
069000
069100     MOVE SPACES                          TO WKS-LINEA-RANURA
069200     MOVE " (Usually Ignore) Stainless Steel"
069300                                           TO WKS-LR-ETIQUETA
069400     MOVE WKS-ACERO-INOX                  TO WKS-LR-VALOR
069500     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA.
069600 054-IMPRIMIR-RANURAS-BASE-E. EXIT.
069700
069800 055-IMPRIMIR-RANURAS-SQFT SECTION.
069900     MOVE SPACES                            TO WKS-LINEA-RANURA
070000     MOVE "Input Acoustical Lining (SqFt)"   TO WKS-LR-ETIQUETA
070100     MOVE WKS-ACUSTICO-SQFT                  TO WKS-LR-VALOR
070200     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
070300
070400     MOVE SPACES                            TO WKS-LINEA-RANURA
070500     MOVE "Input Insulation (SqFt)"          TO WKS-LR-ETIQUETA
070600     MOVE WKS-AISLAMIENTO-SQFT                TO WKS-LR-VALOR
070700     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA
070800
070900     MOVE SPACES                            TO WKS-LINEA-RANURA
071000     MOVE "Input Fire Wrapped (SqFt)"        TO WKS-LR-ETIQUETA
071100     MOVE WKS-CONTRAFUEGO-SQFT               TO WKS-LR-VALOR
071200     WRITE DM-DESG-LINEA FROM WKS-LINEA-RANURA.
071300 055-IMPRIMIR-RANURAS-SQFT-E. EXIT.
071400
071420* EL RECUADRO DE ESTADISTICAS SE RECORRE EN RANGO 095-THRU-097; SI
071440* NO SE LEYO NINGUN REGISTRO DE DMREFI EL DETALLE (096) SE OMITE
071460* CON GO TO DIRECTO AL CIERRE DEL RECUADRO (097) (CR-01767).
071480 095-ESTADISTICAS-ENCABEZADO SECTION.
071500     DISPLAY
071600     "**********************************************************"
071700     DISPLAY
071800     "*       E S T A D I S T I C A S   -   D M 1 P O B 1       *"
071900     DISPLAY
072000     "**********************************************************"
072050     IF WKS-LEIDOS-REFI = ZEROS
072070        GO TO 097-ESTADISTICAS-CIERRE
072090     END-IF.
072095 095-ESTADISTICAS-ENCABEZADO-E. EXIT.
072100
072110 096-ESTADISTICAS-DETALLE SECTION.
072300     MOVE ZEROS            TO WKS-MASK
072400     MOVE WKS-LEIDOS-REFI   TO WKS-MASK
072500     DISPLAY "TOTAL REGISTROS LEIDOS DE DMREFI        : " WKS-MASK
072600
072700     MOVE ZEROS                TO WKS-MASK
072800     MOVE WKS-POSTEOS-TUBERIA  TO WKS-MASK
072900     DISPLAY "TOTAL POSTEOS EN TUBERIA POR TALLA        : " WKS-MASK
073000
073100     MOVE ZEROS                TO WKS-MASK
073200     MOVE WKS-POSTEOS-DUCTOS   TO WKS-MASK
073300     DISPLAY "TOTAL POSTEOS EN CATEGORIAS DE DUCTERIA    : " WKS-MASK
073400
073500     MOVE ZEROS                     TO WKS-MASK
073600     MOVE WKS-TALLAS-NO-HALLADAS     TO WKS-MASK
073700     DISPLAY "TOTAL TALLAS NO HALLADAS EN CUADRICULA     : " WKS-MASK.
073750 096-ESTADISTICAS-DETALLE-E. EXIT.
073760
073770 097-ESTADISTICAS-CIERRE SECTION.
073900     DISPLAY
074000     "**********************************************************".
074100 097-ESTADISTICAS-CIERRE-E. EXIT.
074200
074300 0-CIERRE SECTION.
074400     PERFORM 095-ESTADISTICAS-ENCABEZADO THRU 097-ESTADISTICAS-CIERRE-E
074500     CLOSE DMREFI, DMDESG.
074600 0-CIERRE-E. EXIT.
