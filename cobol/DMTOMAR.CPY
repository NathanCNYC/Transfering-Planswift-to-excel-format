000100******************************************************************
000200* COPYBOOK    : DMTOMAR                                         *
000300* APLICACION  : DESGLOSE MECANICO (TAKEOFF HVAC)                *
000400* DESCRIPCION : REGISTRO DE TOMA DE MEDIDAS (9 CAMPOS) TAL COMO *
000500*             : LO DEJA EL PROGRAMA DM1ING1 YA DEPURADO; EL     *
000600*             : MISMO LAYOUT SIRVE DE ENTRADA A DM1REF1.        *
000700*             : LOS CAMPOS NUMERICOS SE DEJAN ALFANUMERICOS     *
000800*             : PORQUE PUEDEN TRAER COMA DE MILLAR; DM1REF1 ES  *
000900*             : QUIEN LOS CONVIERTE A NUMERICO.                 *
001000* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
001100* FECHA       : 14/03/1996                                      *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS
001400*    FECHA     PROGR  TICKET     DESCRIPCION
001500*    --------  -----  ---------  -----------------------------
001600*    14/03/96  PEDR   CR-01103   CREACION DEL LAYOUT ORIGINAL     CR01103
001700*    02/09/96  EEDR   CR-01188   SE AMPLIA NOMBRE DE 40 A 60      CR01188
001800*    19/01/98  PEDR   CR-01402   SE AGREGA CAMPO DE PISO/ZONA     CR01402
001900*    11/11/98  JMRD   CR-01560   AJUSTE Y2K, ANIO A 4 POSICIONES  CR01560
002000*    23/06/99  PEDR   CR-01611   SE AGREGA FABRICANTE Y CONTEO    CR01611
002050*    14/02/01  OGAR   CR-01705   SE DOCUMENTA VISTA DE FECHA DE   CR01705
002060*                                METADATO USADA EN EL CHEQUEO DE
002070*                                ANIO DE 4 POSICIONES.
002100******************************************************************
002200 01  DM-TOMA-REG.
002300     05  DMT-NOMBRE              PIC X(60).
002400     05  DMT-CANTIDAD            PIC X(12).
002500     05  DMT-UNIDADES            PIC X(10).
002600     05  DMT-PIES-CUADRADOS      PIC X(12).
002700     05  DMT-PISO                PIC X(20).
002800     05  DMT-FABRICANTE          PIC X(20).
002900     05  DMT-MANO-OBRA           PIC X(12).
003000     05  DMT-TOTAL-EQUIPO        PIC X(14).
003100     05  DMT-CONTEO              PIC X(10).
003200     05  FILLER                  PIC X(10).
003300
003400*    VISTA DE VALIDACION DE FECHA, USADA PARA DESCARTAR LINEAS
003500*    DE METADATOS DEL EXPORT CUYO PRIMER CAMPO VIENE EN FORMATO
003600*    MM/DD/AAAA O M/D/AAAA (VER DM1ING1, 001-VALIDAR-FECHA-META).
003700 01  DM-TOMA-REG-FECHA REDEFINES DM-TOMA-REG.
003800     05  DMTF-PRIMER-CAMPO       PIC X(60).
003900     05  FILLER                  PIC X(120).
