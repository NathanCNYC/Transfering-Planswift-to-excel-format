000100******************************************************************
000200* FECHA       : 02/09/1996                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : DESGLOSE MECANICO (TAKEOFF HVAC)                 *
000500* PROGRAMA    : DM1REF1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DEL PROCESO DE DESGLOSE MECANICO.   *
000800*             : LEE LA ENTRADA CRUDA YA NORMALIZADA (SALIDA DE   *
000900*             : DM1ING1), LIMPIA COMA DE MILLAR Y CONVIERTE A    *
001000*             : NUMERICO LA CANTIDAD Y LOS PIES CUADRADOS,       *
001100*             : AGRUPA POR NOMBRE+UNIDAD SUMANDO AMBOS VALORES,  *
001200*             : ORDENA EL RESULTADO Y ESCRIBE EL ARCHIVO DE      *
001300*             : VALORES REFINADOS QUE CONSUME DM1POB1.           *
001400* ARCHIVOS    : DMLIMP=E (NORMALIZADO), DMREFI=A (REFINADO)      *
001500* ACCION (ES) : BATCH UNICO, UNA CORRIDA POR ARCHIVO DE ENTRADA  *
001600* INSTALADO   : 09/09/1996                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    DM1REF1.
002000 AUTHOR.                        ERICK RAMIREZ.
002100 INSTALLATION.                  TERMOMECANICA DEL VALLE, S.A.
002200 DATE-WRITTEN.                  02/09/1996.
002300 DATE-COMPILED.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                    H I S T O R I A L   D E   C A M B I O S     *
002700*   FECHA      PROGR  TICKET      DESCRIPCION                    *
002800*   ---------  -----  ----------  ---------------------------   *
002900*   02/09/1996 PEDR   CR-01188    VERSION ORIGINAL DEL REFINO.   *CR01188
003000*   19/01/1998 PEDR   CR-01402    SE AGREGA TABLA DE GRUPOS CON  *CR01402
003100*                                 LONGITUD VARIABLE (ODO) PARA   *
003200*                                 EVITAR INICIALIZAR 500 FILAS.  *
003300*   11/11/1998 JMRD   CR-01560    AJUSTE Y2K EN EL ENCABEZADO Y  *CR01560
003400*                                 REVISION GENERAL DE RUTINAS.   *
003500*   23/06/1999 PEDR   CR-01611    TOTALES A 9(09) PARA EVITAR    *CR01611
003600*                                 OVERFLOW EN TALLAS GRANDES;    *
003700*                                 SE AGREGA TRAZA DE INTERCAMBIO *
003800*                                 BAJO SWITCH UPSI-0.            *
003810*   05/09/2002 RQTZ   CR-01734    SE REVISA LA RUTINA DE         *CR01734
003820*                                 ACUMULACION DE TOTALES; SIN    *
003830*                                 CAMBIO DE LAYOUT NI DE RANGO.  *
003840*   18/04/2003 RQTZ   CR-01756    SE CORRIGE 001-LIMPIAR-CANTIDAD;*CR01756
003850*                                 UNA CANTIDAD ENTERA SIN PUNTO   *
003860*                                 SE CONTABA COMO NO NUMERICA Y   *
003870*                                 SE PERDIA EL TOTAL.             *
003880*   22/07/2003 OGAR   CR-01767    SE DIVIDE ESTADISTICAS EN      *CR01767
003890*                                 095/096/097 CON SALTO GO TO    *
003895*                                 CUANDO NO HUBO REGISTROS.       *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS WS-0-TRAZA ON  STATUS IS WKS-TRAZA-ACTIVA
004500                          OFF STATUS IS WKS-TRAZA-INACTIVA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DMLIMP  ASSIGN    TO DMLIMP
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-DMLIMP.
005100
005200     SELECT DMREFI  ASSIGN    TO DMREFI
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS FS-DMREFI.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*    ENTRADA CRUDA YA NORMALIZADA, TAL COMO LA DEJA DM1ING1;
005900*    EL PRIMER REGISTRO ES EL ENCABEZADO Y SE DESCARTA AQUI.
006000 FD  DMLIMP.
006100     COPY DMTOMAR.
006200
006300*    SALIDA DE VALORES REFINADOS, UN REGISTRO POR GRUPO
006400*    NOMBRE+UNIDAD, EN ORDEN ASCENDENTE, PRECEDIDA DE ENCABEZADO.
006500 FD  DMREFI.
006600     COPY DMREFIR.
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*               C A M P O S    D E    T R A B A J O               *
007100******************************************************************
007200 01  WKS-CAMPOS-DE-TRABAJO.
007300     02  WKS-PROGRAMA            PIC X(08) VALUE "DM1REF1".
007400     02  WKS-FIN-LIMPIO          PIC 9(01) VALUE ZEROS.
007500         88  WKS-NO-HAY-MAS-LIMPIO          VALUE 1.
007600     02  WKS-PRIMER-REGISTRO     PIC 9(01) VALUE 1.
007700     02  WKS-GRUPOS-HALLADOS     PIC 9(04) COMP VALUE ZEROS.
007800     02  FILLER                  PIC X(04) VALUE SPACES.
007900******************************************************************
008000*     L I M P I E Z A   D E   C A N T I D A D E S   ( 0 0 1 )      *
008100******************************************************************
008200 01  WKS-AREA-LIMPIEZA.
008300     02  WKS-CAMPO-ENTRADA       PIC X(14) VALUE SPACES.
008400     02  WKS-CAMPO-SALIDA        PIC X(14) VALUE SPACES.
008500     02  WKS-CAMPO-SALIDA-TMP    PIC X(14) VALUE SPACES.
008600     02  WKS-ES-NEGATIVO         PIC 9(01) VALUE ZEROS.
008700     02  WKS-IDX-ENTRADA         PIC 9(02) COMP VALUE ZEROS.
008800     02  WKS-IDX-SALIDA          PIC 9(02) COMP VALUE ZEROS.
008900     02  WKS-PARTE-ENTERA-TXT    PIC X(09) VALUE SPACES.
009000     02  WKS-PARTE-DECIM-TXT     PIC X(02) VALUE SPACES.
009100     02  WKS-CONTADOR-PARTES-N   PIC 9(02) COMP VALUE ZEROS.
009200     02  WKS-PUNTERO-LIMPIEZA    PIC 9(02) COMP VALUE ZEROS.
009300     02  WKS-LON-PARTE-ENT       PIC 9(02) COMP VALUE ZEROS.
009400     02  WKS-PARTE-ENTERA-NUM    PIC 9(09) COMP VALUE ZEROS.
009500     02  WKS-PARTE-DECIM-NUM     PIC 9(02) COMP VALUE ZEROS.
009600     02  WKS-VALOR-NUMERICO      PIC S9(9)V99 VALUE ZEROS.
009700     02  WKS-CANT-NUMERICA       PIC S9(9)V99 VALUE ZEROS.
009800     02  WKS-PIES-NUMERICA       PIC S9(9)V99 VALUE ZEROS.
009850     02  FILLER                  PIC X(04) VALUE SPACES.
009900*    VISTA USADA PARA DESPLEGAR EL VALOR ORIGINAL CUANDO LA
010000*    CONVERSION A NUMERICO FALLA (VER 001-LIMPIAR-CANTIDAD).
010100 01  WKS-VISTA-LIMPIEZA REDEFINES WKS-AREA-LIMPIEZA.
010200     02  WKS-LIMP-ENTRADA-ORIGINAL  PIC X(14).
010300     02  FILLER                     PIC X(61).
010400******************************************************************
010500*         T A B L A   D E   G R U P O S   R E F I N A D O S       *
010600******************************************************************
010700 01  WKS-TABLA-REFINO-DEF.
010800     02  FILLER                  PIC X(04) VALUE SPACES.
010900     02  WKS-TABLA-REFINO OCCURS 1 TO 500 TIMES
011000                         DEPENDING ON WKS-GRUPOS-HALLADOS
011100                         INDEXED BY WKS-IGR.
011200         03  TBL-NOMBRE          PIC X(60).
011300         03  TBL-UNIDADES        PIC X(10).
011400         03  TBL-CANT-TOTAL      PIC S9(9)V99.
011500         03  TBL-PIES-TOTAL      PIC S9(9)V99.
011600******************************************************************
011700*     R E G I S T R O   D E   I N T E R C A M B I O ( O R D E N ) *
011800******************************************************************
011900 01  WKS-FILA-TEMP.
012000     02  WFT-NOMBRE              PIC X(60).
012100     02  WFT-UNIDADES            PIC X(10).
012200     02  WFT-CANT-TOTAL          PIC S9(9)V99.
012300     02  WFT-PIES-TOTAL          PIC S9(9)V99.
012400     02  FILLER                  PIC X(04) VALUE SPACES.
012500*    VISTA DE LA LLAVE (NOMBRE+UNIDAD) USADA EN LA TRAZA DE
012600*    INTERCAMBIO CUANDO EL SWITCH UPSI-0 ESTA ENCENDIDO.
012700 01  WKS-FILA-TEMP-CLAVE REDEFINES WKS-FILA-TEMP.
012800     02  WFTC-CLAVE              PIC X(70).
012900     02  FILLER                  PIC X(26).
013000******************************************************************
013100*        O R D E N A M I E N T O   Y   E S T A D I S T I C A S    *
013200******************************************************************
013300 01  WKS-ORDEN-Y-STATS.
013400     02  WKS-I                   PIC 9(04) COMP VALUE ZEROS.
013500     02  WKS-I-SIG               PIC 9(04) COMP VALUE ZEROS.
013600     02  WKS-K                   PIC 9(04) COMP VALUE ZEROS.
013700     02  WKS-HUBO-CAMBIO         PIC 9(01) VALUE ZEROS.
013800     02  WKS-LEIDOS-LIMPIO       PIC 9(07) COMP VALUE ZEROS.
013900     02  WKS-GRUPOS-ESCRITOS     PIC 9(07) COMP VALUE ZEROS.
014000     02  WKS-MASK                PIC ZZZ,ZZ9.
014100     02  FILLER                  PIC X(04) VALUE SPACES.
014200 01  WKS-ENCABEZADO-REFI.
014300     02  FILLER                  PIC X(100) VALUE
014400         "Name, Units, Total Qty, Total Square feet".
014500*    VISTA QUE AISLA LA PRIMERA COLUMNA DEL ENCABEZADO DE
014600*    SALIDA, USADA AL CUADRAR EL REPORTE DE ALINEACION.
014700 01  WKS-ENCABEZADO-REFI-COL1 REDEFINES WKS-ENCABEZADO-REFI.
014800     02  WKS-ENC-REFI-NOMBRE     PIC X(60).
014900     02  FILLER                  PIC X(40).
015000 01  FS-DMLIMP                   PIC X(02) VALUE "00".
015100 01  FS-DMREFI                   PIC X(02) VALUE "00".
015200******************************************************************
015300 PROCEDURE DIVISION.
015400 000-MAIN SECTION.
015500     PERFORM 0-INICIO
015600     PERFORM PROCESAR-REGISTRO-LIMPIO UNTIL WKS-NO-HAY-MAS-LIMPIO
015700     PERFORM 003-ORDENAR-TABLA-REFINO
015800     PERFORM ESCRIBIR-SALIDA-REFINADA
015900     PERFORM 0-CIERRE
016000     STOP RUN.
016100 000-MAIN-E. EXIT.
016200
016300* APERTURA DE ARCHIVOS DE ENTRADA CRUDA Y DE SALIDA REFINADA.
016400 0-INICIO SECTION.
016500     OPEN INPUT  DMLIMP
016600     OPEN OUTPUT DMREFI
016700
016800     IF FS-DMLIMP NOT = "00" OR FS-DMREFI NOT = "00"
016900        DISPLAY "***********************************************"
017000        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE DM1REF1         *"
017100        DISPLAY "***********************************************"
017200        DISPLAY "* FILE STATUS DMLIMP : " FS-DMLIMP
017300        DISPLAY "* FILE STATUS DMREFI : " FS-DMREFI
017400        DISPLAY "***********************************************"
017500        MOVE 91 TO RETURN-CODE
017600        STOP RUN
017700     END-IF.
017800 0-INICIO-E. EXIT.
017900
018000* LEE UN REGISTRO DE ENTRADA CRUDA (DESCARTANDO EL ENCABEZADO),
018100* LIMPIA CANTIDAD Y PIES CUADRADOS, Y LO ACUMULA EN SU GRUPO.
018200 PROCESAR-REGISTRO-LIMPIO SECTION.
018300     READ DMLIMP
018400     END-READ
018500
018600     EVALUATE FS-DMLIMP
018700        WHEN "00"
018800             ADD 1 TO WKS-LEIDOS-LIMPIO
018900             IF WKS-PRIMER-REGISTRO = 1
019000                MOVE 0 TO WKS-PRIMER-REGISTRO
019100             ELSE
019200                MOVE DMT-CANTIDAD        TO WKS-CAMPO-ENTRADA
019300                PERFORM 001-LIMPIAR-CANTIDAD
019400                MOVE WKS-VALOR-NUMERICO  TO WKS-CANT-NUMERICA
019500
019600                MOVE DMT-PIES-CUADRADOS  TO WKS-CAMPO-ENTRADA
019700                PERFORM 001-LIMPIAR-CANTIDAD
019800                MOVE WKS-VALOR-NUMERICO  TO WKS-PIES-NUMERICA
019900
020000                PERFORM 002-BUSCAR-O-CREAR-GRUPO
020100             END-IF
020200        WHEN "10"
020300             MOVE 1 TO WKS-FIN-LIMPIO
020400        WHEN OTHER
020500             DISPLAY "ERROR LEYENDO DMLIMP, FILE STATUS: "
020600                     FS-DMLIMP
020700             MOVE 91 TO RETURN-CODE
020800             PERFORM 0-CIERRE
020900             STOP RUN
021000     END-EVALUATE.
021100 PROCESAR-REGISTRO-LIMPIO-E. EXIT.
021200
021300* QUITA LAS COMAS DE MILLAR DE WKS-CAMPO-ENTRADA Y CONVIERTE EL
021400* RESULTADO A WKS-VALOR-NUMERICO; SI NO ES UN NUMERO VALIDO CON
021500* PUNTO DECIMAL, EL VALOR QUEDA EN CERO (REGLA DE REFINO).
021600 001-LIMPIAR-CANTIDAD SECTION.
021700     MOVE SPACES TO WKS-CAMPO-SALIDA
021800     MOVE ZEROS  TO WKS-IDX-SALIDA WKS-VALOR-NUMERICO
021900     PERFORM 0011-COPIAR-CARACTER
022000             VARYING WKS-IDX-ENTRADA FROM 1 BY 1
022100             UNTIL WKS-IDX-ENTRADA > 14
022200
022300     MOVE 0 TO WKS-ES-NEGATIVO
022400     IF WKS-CAMPO-SALIDA (1:1) = "-"
022500        MOVE 1 TO WKS-ES-NEGATIVO
022600        MOVE WKS-CAMPO-SALIDA (2:13) TO WKS-CAMPO-SALIDA-TMP
022700        MOVE WKS-CAMPO-SALIDA-TMP    TO WKS-CAMPO-SALIDA
022800     END-IF
022900
023000     MOVE SPACES TO WKS-PARTE-ENTERA-TXT WKS-PARTE-DECIM-TXT
023100     MOVE ZEROS  TO WKS-CONTADOR-PARTES-N
023200     MOVE 1      TO WKS-PUNTERO-LIMPIEZA
023300     UNSTRING WKS-CAMPO-SALIDA
023400         DELIMITED BY "."
023500         INTO WKS-PARTE-ENTERA-TXT WKS-PARTE-DECIM-TXT
023600         WITH POINTER WKS-PUNTERO-LIMPIEZA
023700         TALLYING WKS-CONTADOR-PARTES-N
023800     END-UNSTRING
023900
023950*    SIN PUNTO DECIMAL EN LA ENTRADA (CANTIDAD ENTERA, EJ. "12"),
023960*    EL UNSTRING DEJA TODO EN LA PARTE ENTERA Y EL CONTADOR EN 1;
023970*    SE ASUME LA PARTE DECIMAL EN CERO (CR-01756).
023980     IF WKS-CONTADOR-PARTES-N = 1
023990        MOVE "00" TO WKS-PARTE-DECIM-TXT
024000     ELSE
024010        IF WKS-PARTE-DECIM-TXT (2:1) = SPACE
024020           MOVE "0" TO WKS-PARTE-DECIM-TXT (2:1)
024030        END-IF
024200     END-IF
024300
024400     PERFORM 0012-MEDIR-PARTE-ENTERA
024500             VARYING WKS-LON-PARTE-ENT FROM 9 BY -1
024600             UNTIL WKS-LON-PARTE-ENT = 0
024700                OR WKS-PARTE-ENTERA-TXT (WKS-LON-PARTE-ENT:1)
024800                      NOT = SPACE
024900
025000     IF (WKS-CONTADOR-PARTES-N = 1 OR WKS-CONTADOR-PARTES-N = 2)
025100        AND WKS-LON-PARTE-ENT > 0
025200        AND WKS-PARTE-ENTERA-TXT (1:WKS-LON-PARTE-ENT) IS NUMERIC
025300        AND WKS-PARTE-DECIM-TXT IS NUMERIC
025400
025500        MOVE WKS-PARTE-ENTERA-TXT (1:WKS-LON-PARTE-ENT)
025600                                      TO WKS-PARTE-ENTERA-NUM
025700        MOVE WKS-PARTE-DECIM-TXT      TO WKS-PARTE-DECIM-NUM
025800        COMPUTE WKS-VALOR-NUMERICO =
025900                WKS-PARTE-ENTERA-NUM + (WKS-PARTE-DECIM-NUM / 100)
026000        IF WKS-ES-NEGATIVO = 1
026100           COMPUTE WKS-VALOR-NUMERICO = WKS-VALOR-NUMERICO * -1
026200        END-IF
026300     ELSE
026400        MOVE ZEROS TO WKS-VALOR-NUMERICO
026500        DISPLAY "AVISO: VALOR NO NUMERICO, SE USA CERO: "
026600                WKS-LIMP-ENTRADA-ORIGINAL
026700     END-IF.
026800 001-LIMPIAR-CANTIDAD-E. EXIT.
026900
027000* CUERPO DEL BARRIDO QUE COPIA CADA CARACTER DE LA ENTRADA A LA
027100* SALIDA, OMITIENDO LAS COMAS DE MILLAR.
027200 0011-COPIAR-CARACTER SECTION.
027300     IF WKS-CAMPO-ENTRADA (WKS-IDX-ENTRADA:1) NOT = ","
027400        ADD 1 TO WKS-IDX-SALIDA
027500        MOVE WKS-CAMPO-ENTRADA (WKS-IDX-ENTRADA:1)
027600             TO WKS-CAMPO-SALIDA (WKS-IDX-SALIDA:1)
027700     END-IF.
027800 0011-COPIAR-CARACTER-E. EXIT.
027900
028000* CUERPO (SIN OPERACION) DEL BARRIDO QUE MIDE CUANTAS POSICIONES
028100* UTILES TIENE LA PARTE ENTERA; TODA LA PRUEBA VIVE EN EL UNTIL.
028200 0012-MEDIR-PARTE-ENTERA SECTION.
028300     CONTINUE.
028400 0012-MEDIR-PARTE-ENTERA-E. EXIT.
028500
028600* BUSCA EL GRUPO NOMBRE+UNIDAD EN LA TABLA; SI NO EXISTE LO
028700* CREA, SI EXISTE LE SUMA LA CANTIDAD Y LOS PIES DE ESTA LINEA.
028800 002-BUSCAR-O-CREAR-GRUPO SECTION.
028900     SET WKS-IGR TO 1
029000     SEARCH WKS-TABLA-REFINO
029100         AT END
029200            PERFORM 0021-CREAR-GRUPO-NUEVO
029300         WHEN TBL-NOMBRE (WKS-IGR)   = DMT-NOMBRE
029400          AND TBL-UNIDADES (WKS-IGR) = DMT-UNIDADES
029500            PERFORM 0022-SUMAR-AL-GRUPO
029600     END-SEARCH.
029700 002-BUSCAR-O-CREAR-GRUPO-E. EXIT.
029800
029900* AGREGA UNA FILA NUEVA A LA TABLA DE GRUPOS, SI HAY ESPACIO.
030000 0021-CREAR-GRUPO-NUEVO SECTION.
030100     IF WKS-GRUPOS-HALLADOS < 500
030200        ADD 1 TO WKS-GRUPOS-HALLADOS
030300        MOVE DMT-NOMBRE         TO TBL-NOMBRE (WKS-GRUPOS-HALLADOS)
030400        MOVE DMT-UNIDADES       TO TBL-UNIDADES (WKS-GRUPOS-HALLADOS)
030500        MOVE WKS-CANT-NUMERICA  TO TBL-CANT-TOTAL (WKS-GRUPOS-HALLADOS)
030600        MOVE WKS-PIES-NUMERICA  TO TBL-PIES-TOTAL (WKS-GRUPOS-HALLADOS)
030700     ELSE
030800        DISPLAY "AVISO: TABLA DE GRUPOS LLENA, SE DESCARTA: "
030900                DMT-NOMBRE
031000     END-IF.
031100 0021-CREAR-GRUPO-NUEVO-E. EXIT.
031200
031300* SUMA LA CANTIDAD Y LOS PIES CUADRADOS DE ESTA LINEA AL GRUPO
031400* YA EXISTENTE QUE ENCONTRO EL SEARCH.
031500 0022-SUMAR-AL-GRUPO SECTION.
031600     ADD WKS-CANT-NUMERICA TO TBL-CANT-TOTAL (WKS-IGR)
031700     ADD WKS-PIES-NUMERICA TO TBL-PIES-TOTAL (WKS-IGR).
031800 0022-SUMAR-AL-GRUPO-E. EXIT.
031900
032000* ORDENA LA TABLA DE GRUPOS ASCENDENTE POR NOMBRE Y LUEGO POR
032100* UNIDAD, A BURBUJA, REPITIENDO PASADAS HASTA QUE NO HAYA
032200* NINGUN INTERCAMBIO EN LA PASADA COMPLETA.
032300 003-ORDENAR-TABLA-REFINO SECTION.
032400     MOVE 1 TO WKS-HUBO-CAMBIO
032500     PERFORM 0031-PASADA-ORDEN UNTIL WKS-HUBO-CAMBIO = 0.
032600 003-ORDENAR-TABLA-REFINO-E. EXIT.
032700
032800* UNA PASADA COMPLETA DE LA BURBUJA SOBRE TODA LA TABLA.
032900 0031-PASADA-ORDEN SECTION.
033000     MOVE 0 TO WKS-HUBO-CAMBIO
033100     PERFORM 0032-COMPARAR-PAR
033200             VARYING WKS-I FROM 1 BY 1
033300             UNTIL WKS-I >= WKS-GRUPOS-HALLADOS.
033400 0031-PASADA-ORDEN-E. EXIT.
033500
033600* COMPARA LA FILA WKS-I CONTRA LA SIGUIENTE; SI VIENEN FUERA DE
033700* ORDEN, LAS INTERCAMBIA Y MARCA QUE HUBO CAMBIO EN LA PASADA.
033800 0032-COMPARAR-PAR SECTION.
033900     COMPUTE WKS-I-SIG = WKS-I + 1
034000     IF TBL-NOMBRE (WKS-I) > TBL-NOMBRE (WKS-I-SIG)
034100        OR (TBL-NOMBRE (WKS-I) = TBL-NOMBRE (WKS-I-SIG)
034200            AND TBL-UNIDADES (WKS-I) > TBL-UNIDADES (WKS-I-SIG))
034300        PERFORM 0033-INTERCAMBIAR-FILAS
034400        MOVE 1 TO WKS-HUBO-CAMBIO
034500     END-IF.
034600 0032-COMPARAR-PAR-E. EXIT.
034700
034800* INTERCAMBIA LAS FILAS WKS-I Y WKS-I-SIG USANDO EL REGISTRO DE
034900* INTERCAMBIO COMO BODEGA TEMPORAL; SI EL SWITCH UPSI-0 ESTA
035000* ENCENDIDO SE DEJA TRAZA EN CONSOLA DE LA LLAVE MOVIDA.
035100 0033-INTERCAMBIAR-FILAS SECTION.
035200     MOVE WKS-TABLA-REFINO (WKS-I)     TO WKS-FILA-TEMP
035300     MOVE WKS-TABLA-REFINO (WKS-I-SIG) TO WKS-TABLA-REFINO (WKS-I)
035400     MOVE WKS-FILA-TEMP                TO WKS-TABLA-REFINO (WKS-I-SIG)
035500     IF WKS-TRAZA-ACTIVA
035600        DISPLAY "TRAZA ORDEN, SE MUEVE LLAVE: " WFTC-CLAVE
035700     END-IF.
035800 0033-INTERCAMBIAR-FILAS-E. EXIT.
035900
036000* ESCRIBE EL ENCABEZADO Y LUEGO CADA FILA DE LA TABLA, YA
036100* ORDENADA, AL ARCHIVO DE VALORES REFINADOS.
036200 ESCRIBIR-SALIDA-REFINADA SECTION.
036300     PERFORM 0041-ESCRIBIR-ENCABEZADO-REFI
036400     PERFORM 0042-ESCRIBIR-FILA-REFINADA
036500             VARYING WKS-K FROM 1 BY 1
036600             UNTIL WKS-K > WKS-GRUPOS-HALLADOS.
036700 ESCRIBIR-SALIDA-REFINADA-E. EXIT.
036800
036900 0041-ESCRIBIR-ENCABEZADO-REFI SECTION.
037000     WRITE DM-REFI-REG FROM WKS-ENCABEZADO-REFI
037100     IF FS-DMREFI NOT = "00"
037200        DISPLAY "ERROR ESCRIBIENDO ENCABEZADO DMREFI : "
037300                FS-DMREFI
037400        MOVE 91 TO RETURN-CODE
037500        PERFORM 0-CIERRE
037600        STOP RUN
037700     END-IF.
037800 0041-ESCRIBIR-ENCABEZADO-REFI-E. EXIT.
037900
038000 0042-ESCRIBIR-FILA-REFINADA SECTION.
038100     MOVE TBL-NOMBRE (WKS-K)      TO DMR-NOMBRE
038200     MOVE TBL-UNIDADES (WKS-K)    TO DMR-UNIDADES
038300     MOVE TBL-CANT-TOTAL (WKS-K)  TO DMR-CANT-TOTAL
038400     MOVE TBL-PIES-TOTAL (WKS-K)  TO DMR-PIES-TOTAL
038500
038600     WRITE DM-REFI-REG
038700     IF FS-DMREFI NOT = "00"
038800        DISPLAY "ERROR ESCRIBIENDO DMREFI, FILE STATUS: "
038900                FS-DMREFI
039000        MOVE 91 TO RETURN-CODE
039100        PERFORM 0-CIERRE
039200        STOP RUN
039300     ELSE
039400        ADD 1 TO WKS-GRUPOS-ESCRITOS
039500     END-IF.
039600 0042-ESCRIBIR-FILA-REFINADA-E. EXIT.
039700
039750* EL RECUADRO DE ESTADISTICAS SE RECORRE EN RANGO 095-THRU-097; SI
039760* NO SE LEYO NINGUN REGISTRO DE DMLIMP EL DETALLE (096) SE OMITE
039770* CON GO TO DIRECTO AL CIERRE DEL RECUADRO (097) (CR-01767).
039780 095-ESTADISTICAS-ENCABEZADO SECTION.
039800     DISPLAY
039900     "**********************************************************"
040000     DISPLAY
040100     "*       E S T A D I S T I C A S   -   D M 1 R E F 1       *"
040200     DISPLAY
040300     "**********************************************************"
040350     IF WKS-LEIDOS-LIMPIO = ZEROS
040370        GO TO 097-ESTADISTICAS-CIERRE
040380     END-IF.
040390 095-ESTADISTICAS-ENCABEZADO-E. EXIT.
040400
040410 096-ESTADISTICAS-DETALLE SECTION.
040500     MOVE ZEROS             TO WKS-MASK
040600     MOVE WKS-LEIDOS-LIMPIO  TO WKS-MASK
040700     DISPLAY "TOTAL REGISTROS LEIDOS DE DMLIMP        : " WKS-MASK
040800
040900     MOVE ZEROS             TO WKS-MASK
041000     MOVE WKS-GRUPOS-HALLADOS TO WKS-MASK
041100     DISPLAY "TOTAL GRUPOS NOMBRE+UNIDAD HALLADOS      : " WKS-MASK
041200
041300     MOVE ZEROS             TO WKS-MASK
041400     MOVE WKS-GRUPOS-ESCRITOS TO WKS-MASK
041500     DISPLAY "TOTAL GRUPOS ESCRITOS EN DMREFI          : " WKS-MASK.
041550 096-ESTADISTICAS-DETALLE-E. EXIT.
041560
041570 097-ESTADISTICAS-CIERRE SECTION.
041800     DISPLAY
041900     "**********************************************************".
042000 097-ESTADISTICAS-CIERRE-E. EXIT.
042100
042200 0-CIERRE SECTION.
042300     PERFORM 095-ESTADISTICAS-ENCABEZADO THRU 097-ESTADISTICAS-CIERRE-E
042400     CLOSE DMLIMP, DMREFI.
042500 0-CIERRE-E. EXIT.
