000100******************************************************************
000200* COPYBOOK    : DMREFIR                                         *
000300* APLICACION  : DESGLOSE MECANICO (TAKEOFF HVAC)                *
000400* DESCRIPCION : REGISTRO DE VALORES REFINADOS (AGRUPADO POR     *
000500*             : NOMBRE+UNIDAD) QUE ESCRIBE DM1REF1 Y QUE LEE    *
000600*             : DM1POB1 PARA POBLAR EL DESGLOSE MECANICO.       *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000800* FECHA       : 02/09/1996                                      *
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS
001100*    FECHA     PROGR  TICKET     DESCRIPCION
001200*    --------  -----  ---------  -----------------------------
001300*    02/09/96  PEDR   CR-01188   CREACION DEL LAYOUT ORIGINAL     CR01188
001400*    11/11/98  JMRD   CR-01560   AJUSTE Y2K EN RUTINAS DE FECHA   CR01560
001500*    23/06/99  PEDR   CR-01611   TOTALES A 9(09) PARA EVITAR      CR01611
001600*                                OVERFLOW EN TALLAS GRANDES
001650*    05/09/02  RQTZ   CR-01734   SE DOCUMENTA QUE EL LAYOUT NO    CR01734
001660*                                CAMBIA CON LA REVISION DE
001670*                                ACUMULACION DE DM1REF1.
001700******************************************************************
001800 01  DM-REFI-REG.
001900     05  DMR-NOMBRE              PIC X(60).
002000     05  DMR-UNIDADES            PIC X(10).
002100     05  DMR-CANT-TOTAL          PIC S9(9)V99.
002200     05  DMR-PIES-TOTAL          PIC S9(9)V99.
002300     05  FILLER                  PIC X(08).
002400
002500*    VISTA DE IMPRESION DE TOTALES, USADA POR LA RUTINA DE
002600*    ESTADISTICAS PARA DESPLEGAR AMBOS TOTALES CON UNA SOLA
002700*    MASCARA DE EDICION (VER DM1REF1 Y DM1POB1, ESTADISTICAS).
002800 01  DM-REFI-REG-TOTALES REDEFINES DM-REFI-REG.
002900     05  FILLER                  PIC X(70).
003000     05  DMRT-AMBOS-TOTALES.
003100         10  DMRT-CANT-TOTAL     PIC S9(9)V99.
003200         10  DMRT-PIES-TOTAL     PIC S9(9)V99.
003300     05  FILLER                  PIC X(08).
